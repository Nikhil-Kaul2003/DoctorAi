000100******************************************************************PSY00010
000200*    COPYBOOK      PATSYM                                         PSY00020
000300*    USED BY       SYMDIAG                                        PSY00030
000400*    DESCRIPTION   PATIENT SYMPTOM REPORT RECORD - ONE TRANSACTIONPSY00040
000500*                  PER INCOMING PATIENT REPORT.  READ FROM THE    PSY00050
000600*                  PATIENTS FILE (LINE SEQUENTIAL, 278 BYTES ON   PSY00060
000700*                  THE FEED) INTO THIS WIDER WORKING-STORAGE      PSY00070
000800*                  RECORD - THE TRAILING FILLER IS RESERVE SPACE  PSY00080
000900*                  THE FEED ITSELF DOES NOT CARRY.                PSY00090
001000******************************************************************PSY00100
001100*    07/12/03  MMC   ORIGINAL - SYMPTOM DIAGNOSIS BATCH           PSY00110
001200*    08/02/19  MMC   WIDENED SELECTED-SYMPTOMS GROUP TO 5 SLOTS   PSY00120
001300******************************************************************PSY00130
001400    01  PATIENT-SYMPTOM-REC.                                      PSY00140
001500        05  PAT-ID                     PIC X(08).                 PSY00150
001600        05  PAT-SELECTED-SYMPTOMS.                                PSY00160
001700            10  PAT-SEL-SYMPTOM OCCURS 5 TIMES                    PSY00170
001800                                       PIC X(30).                 PSY00180
001900        05  PAT-FREE-TEXT              PIC X(120).                PSY00190
002000        05  FILLER                     PIC X(04)  VALUE SPACES.   PSY00200
