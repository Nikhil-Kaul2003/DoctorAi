000100******************************************************************ABR00010
000200*    COPYBOOK      ABENDREC                                       ABR00020
000300*    USED BY       SYMDIAG, SCOREPCT, HISTRPT                     ABR00030
000400*    DESCRIPTION   COMMON ABEND TRACE RECORD - WRITTEN TO SYSOUT  ABR00040
000500*                  JUST BEFORE A PROGRAM FORCES A 0C7/0CB ABEND SOABR00050
000600*                  THE OPERATOR HAS SOMETHING TO READ IN THE DUMP ABR00060
000700*                  BEFORE CALLING THE ON-CALL PROGRAMMER.         ABR00070
000800******************************************************************ABR00080
000900*    88/02/09  JRS   ORIGINAL COPYBOOK FOR THE PATIENT SYSTEMS    ABR00090
001000*    91/06/14  JRS   WIDENED ABEND-REASON TO 40 BYTES             ABR00100
001100*    99/01/05  TGD   Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK ABR00110
001200*    07/11/30  MMC   REUSED FOR THE DIAGNOSIS BATCH SUITE         ABR00120
001300******************************************************************ABR00130
001400    01  ABEND-REC.                                                ABR00140
001500        05  PARA-NAME                  PIC X(20).                 ABR00150
001600        05  FILLER                     PIC X(01)  VALUE SPACE.    ABR00160
001700        05  ABEND-REASON               PIC X(40).                 ABR00170
001800        05  FILLER                     PIC X(01)  VALUE SPACE.    ABR00180
001900        05  EXPECTED-VAL               PIC X(10).                 ABR00190
002000        05  FILLER                     PIC X(01)  VALUE SPACE.    ABR00200
002100        05  ACTUAL-VAL                 PIC X(10).                 ABR00210
002200        05  FILLER                     PIC X(01)  VALUE SPACE.    ABR00220
002300        05  ZERO-VAL                   PIC S9(4)  COMP VALUE ZERO.ABR00230
002400        05  ONE-VAL                    PIC S9(4)  COMP VALUE +1.  ABR00240
002500        05  FILLER                     PIC X(40)  VALUE SPACES.   ABR00250
