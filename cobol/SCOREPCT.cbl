000100       IDENTIFICATION DIVISION.                                   SCP00010
000200******************************************************************SCP00020
000300       PROGRAM-ID.  SCOREPCT.                                     SCP00030
000400       AUTHOR. M MCCALL.                                          SCP00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                    SCP00050
000600       DATE-WRITTEN. 12/03/87.                                    SCP00060
000700       DATE-COMPILED. 12/03/87.                                   SCP00070
000800       SECURITY. NON-CONFIDENTIAL.                                SCP00080
000900******************************************************************SCP00090
001000*    CHANGE LOG                                                   SCP00100
001100*    ----------                                                   SCP00110
001200*    87/12/03  MMC   ORIGINAL - CALLED FROM SYMDIAG TO TURN A     SCP00120
001300*                  DISEASE'S RAW SYMPTOM-HIT SCORE INTO A         SCP00130
001400*                  RELATIVE PROBABILITY AGAINST THE RUN'S         SCP00140
001500*                  HIGHEST SCORE FOR THAT PATIENT REPORT.         SCP00150
001600*    88/04/19  JRS   ROUNDING CAME OUT TRUNCATED ON THE 390 -     SCP00160
001700*                  ADDED THE ROUNDED PHRASE TO THE COMPUTE.       SCP00170
001800*    89/09/07  JRS   GUARD AGAINST MAX-SCORE OF ZERO (DIVIDE      SCP00180
001900*                  EXCEPTION WHEN A REPORT MATCHES NO SYMPTOMS).  SCP00190
002000*    91/02/14  TGD   ADDED TRACE FIELDS FOR THE 0C7 WE HAD ON     SCP00200
002100*                  THE MIDNIGHT RUN - DDMMM REQUEST 4471.         SCP00210
002200*    99/01/08  TGD   Y2K REVIEW - NO DATE FIELDS HANDLED IN THIS  SCP00220
002300*                  SUBPROGRAM, NO CHANGE REQUIRED.                SCP00230
002400*    07/12/03  MMC   REBUILT FROM CLCLBCST FOR THE SYMPTOM        SCP00240
002500*                  DIAGNOSIS BATCH SUITE - COST CALC REPLACED BY  SCP00250
002600*                  THE PROBABILITY CALC.  REQUEST DIAG-0014.      SCP00260
002700*    08/02/19  MMC   CONFIRMED HALF-UP ROUNDING MATCHES THE       SCP00270
002800*                  INTAKE FORM'S PUBLISHED TIE-BREAKING RULE.     SCP00280
002900*    08/05/06  JRS   PULLED TEMP-PROBABILITY OUT OF ITS OWN       SCP00290
003000*                  ONE-FIELD GROUP AND CARRIED IT AS A 77-LEVEL,  SCP00300
003100*                  MATCHING HOW PATSRCH CARRIES ITS STANDALONE    SCP00310
003200*                  WORKING FIELDS.  NO LOGIC CHANGE.              SCP00320
003300******************************************************************SCP00330
003400                                                                  SCP00340
003500       ENVIRONMENT DIVISION.                                      SCP00350
003600       CONFIGURATION SECTION.                                     SCP00360
003700       SOURCE-COMPUTER. IBM-390.                                  SCP00370
003800       OBJECT-COMPUTER. IBM-390.                                  SCP00380
003900       SPECIAL-NAMES.                                             SCP00390
004000           C01 IS TOP-OF-FORM.                                    SCP00400
004100                                                                  SCP00410
004200       DATA DIVISION.                                             SCP00420
004300       FILE SECTION.                                              SCP00430
004400                                                                  SCP00440
004500       WORKING-STORAGE SECTION.                                   SCP00450
004600                                                                  SCP00460
004700*    STANDALONE SCRATCH FIELD - NOT PART OF ANY LARGER RECORD, SO SCP00470
004800*    CARRIED AS A 77-LEVEL THE SAME WAY PATSRCH CARRIES ITS OWN   SCP00480
004900*    SINGLE WORKING FIELDS.  SEE CHANGE LOG 08/05/06.             SCP00490
005000       77  TEMP-PROBABILITY               PIC S9(5)V9 COMP-3.     SCP00500
005100                                                                  SCP00510
005200*    TRACE FIELDS - FOR DUMP READING ONLY, NOT MOVED IN NORMAL    SCP00520
005300*    PROCESSING.  SEE CHANGE LOG 91/02/14.                        SCP00530
005400       01  WS-TRACE-FIELDS.                                       SCP00540
005500           05  WS-TRACE-SCORE             PIC S9(4) COMP.         SCP00550
005600           05  WS-TRACE-SCORE-X REDEFINES                         SCP00560
005700               WS-TRACE-SCORE             PIC X(02).              SCP00570
005800           05  WS-TRACE-MAX               PIC S9(4) COMP.         SCP00580
005900           05  WS-TRACE-MAX-X REDEFINES                           SCP00590
006000               WS-TRACE-MAX               PIC X(02).              SCP00600
006100           05  WS-TRACE-PROBABILITY       PIC 9(3)V9.             SCP00610
006200           05  WS-TRACE-PROBABILITY-X REDEFINES                   SCP00620
006300               WS-TRACE-PROBABILITY       PIC X(04).              SCP00630
006400           05  FILLER                     PIC X(04)  VALUE SPACES.SCP00640
006500                                                                  SCP00650
006600       LINKAGE SECTION.                                           SCP00660
006700       01  SCORE-PCT-REC.                                         SCP00670
006800           05  CALC-SCORE                 PIC S9(4) COMP.         SCP00680
006900           05  CALC-MAX-SCORE              PIC S9(4) COMP.        SCP00690
007000           05  CALC-PROBABILITY           PIC 9(03)V9.            SCP00700
007100           05  FILLER                     PIC X(02)  VALUE SPACES.SCP00710
007200                                                                  SCP00720
007300       01  RETURN-CD                       PIC 9(4) COMP.         SCP00730
007400                                                                  SCP00740
007500       PROCEDURE DIVISION USING SCORE-PCT-REC, RETURN-CD.         SCP00750
007600                                                                  SCP00760
007700           PERFORM 100-CALC-PROBABILITY THRU 100-EXIT.            SCP00770
007800                                                                  SCP00780
007900           MOVE ZERO TO RETURN-CD.                                SCP00790
008000           GOBACK.                                                SCP00800
008100                                                                  SCP00810
008200       100-CALC-PROBABILITY.                                      SCP00820
008300*    A REPORT WHOSE SYMPTOMS MATCHED NOTHING IN SYMPMAP NEVER     SCP00830
008400*    GETS HERE (SYMDIAG SKIPS THE CALL), BUT GUARD THE DIVIDE     SCP00840
008500*    ANYWAY - SEE CHANGE LOG 89/09/07.                            SCP00850
008600           IF CALC-MAX-SCORE = ZERO                               SCP00860
008700               MOVE ZERO TO CALC-PROBABILITY                      SCP00870
008800               GO TO 100-EXIT.                                    SCP00880
008900                                                                  SCP00890
009000           COMPUTE TEMP-PROBABILITY ROUNDED =                     SCP00900
009100               (CALC-SCORE * 100) / CALC-MAX-SCORE.               SCP00910
009200           MOVE TEMP-PROBABILITY TO CALC-PROBABILITY.             SCP00920
009300       100-EXIT.                                                  SCP00930
009400           EXIT.                                                  SCP00940
