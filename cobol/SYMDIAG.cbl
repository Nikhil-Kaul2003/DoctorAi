000100       IDENTIFICATION DIVISION.                                   SYM00010
000200******************************************************************SYM00020
000300       PROGRAM-ID.  SYMDIAG.                                      SYM00030
000400       AUTHOR. M MCCALL.                                          SYM00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                    SYM00050
000600       DATE-WRITTEN. 12/03/87.                                    SYM00060
000700       DATE-COMPILED. 12/03/87.                                   SYM00070
000800       SECURITY. NON-CONFIDENTIAL.                                SYM00080
000900******************************************************************SYM00090
001000*    CHANGE LOG                                                   SYM00100
001100*    ----------                                                   SYM00110
001200*    87/12/03  MMC   ORIGINAL - READS THE DAILY PATIENT SYMPTOM   SYM00120
001300*                  REPORT FEED, MATCHES FREE-TEXT AND SELECTED    SYM00130
001400*                  SYMPTOMS AGAINST THE SYMPTOM MASTER AND THE    SYM00140
001500*                  SYNONYM TABLE, SCORES CANDIDATE DISEASES AND   SYM00150
001600*                  POSTS THE TOP THREE TO THE DIAGNOSIS HISTORY   SYM00160
001700*                  FILES.  REQUEST DIAG-0001.                     SYM00170
001800*    88/01/11  JRS   SYMPTOM TABLE WAS COMING UP SHORT ON LARGE   SYM00180
001900*                  FEEDS - RAISED WS-SYMPTOM-TABLE TO 150 ROWS.   SYM00190
002000*    88/06/30  JRS   FIXED PHRASE MATCHING TO TRY THE LONGEST     SYM00200
002100*                  PHRASE FIRST SO "CHEST PAIN" DOES NOT MATCH    SYM00210
002200*                  ON THE WORD "PAIN" ALONE.  REQUEST DIAG-0033.  SYM00220
002300*    89/02/08  JRS   SYMPMAP TABLE RAISED TO 600 ROWS - SEVERAL   SYM00230
002400*                  DISEASES MAP TO THE SAME SYMPTOM AND WE RAN    SYM00240
002500*                  OUT OF ROOM ON THE FLU SEASON RUN.             SYM00250
002600*    90/05/17  TGD   ADDED THE "NO VALID SYMPTOMS" REJECT PATH -  SYM00260
002700*                  A REPORT OF ALL STOP WORDS WAS FALLING THROUGH SYM00270
002800*                  TO THE SCORER AND ABENDING ON A ZERO DIVIDE.   SYM00280
002900*                  REQUEST DIAG-0051.                             SYM00290
003000*    91/11/04  TGD   ADDED THE "NO DIAGNOSIS POSSIBLE" REJECT     SYM00300
003100*                  PATH FOR REPORTS WHOSE SYMPTOMS MATCH NOTHING  SYM00310
003200*                  IN SYMPMAP.                                    SYM00320
003300*    93/07/22  JRS   DISEASE TABLE RAISED TO 150 ROWS FOR THE NEW SYM00330
003400*                  RESPIRATORY DISEASE GROUP.                     SYM00340
003500*    95/03/09  JRS   CORRECTED STABLE-SORT TIE BREAK - TOP THREE  SYM00350
003600*                  WAS PICKING THE LAST EQUAL SCORE INSTEAD OF    SYM00360
003700*                  THE FIRST ENCOUNTERED.  REQUEST DIAG-0077.     SYM00370
003800*    99/01/12  TGD   Y2K REVIEW - RUN DATE NOW BUILT WITH A       SYM00380
003900*                  CENTURY WINDOW (00-49 = 20XX, 50-99 = 19XX)    SYM00390
004000*                  INSTEAD OF HARD-CODED "19".  REQUEST Y2K-0461. SYM00400
004100*    02/10/15  RDP  STOP WORD LIST EXPANDED TO MATCH THE REVISED  SYM00410
004200*                  INTAKE FORM WORDING.  REQUEST DIAG-0109.       SYM00420
004300*    07/12/03  MMC   RENUMBERED PARAGRAPHS AND SPLIT THE SCORE-   SYM00430
004400*                  TO-PERCENTAGE STEP OUT TO THE SCOREPCT CALL SO SYM00440
004500*                  IT CAN BE SHARED WITH THE ADHOC SCORING JOB.   SYM00450
004600*                  REQUEST DIAG-0014.                             SYM00460
004700*    08/02/19  MMC   CONFIRMED DIAGNOSIS IDS ONLY HAVE TO STAY    SYM00470
004800*                  GAP-FREE WITHIN A RUN - WS-NEXT-DIAG-ID STARTS SYM00480
004900*                  AT 1 IN 000-HOUSEKEEPING EVERY RUN.            SYM00490
005000*    08/05/06  JRS   PULLED THE DIAG-ID COUNTER, THE CALL RETURN  SYM00500
005100*                  CODE, AND THREE SINGLE-PURPOSE SWITCHES OUT OF SYM00510
005200*                  THE GROUPED 01S AND CARRIED THEM AS 77-LEVELS, SYM00520
005300*                  MATCHING HOW PATSRCH CARRIES WS-DATE AND THE   SYM00530
005400*                  MORE-xxx-SW FIELDS.  NO LOGIC CHANGE.          SYM00540
005500*    09/03/11  RDP  WALKED THE WHOLE PROGRAM WITH TWO NEW HIRES - SYM00550
005600*                  ADDED FIELD-LEVEL AND PARAGRAPH-LEVEL COMMENTS SYM00560
005700*                  THROUGHOUT SO THE NEXT ROTATION DOES NOT HAVE  SYM00570
005800*                  TO RELEARN THIS JOB FROM THE CODE ALONE.       SYM00580
005900*    09/11/18  JRS  PHRASE MATCHING WAS TRYING "PAIN IN THE       SYM00590
006000*                  CHEST" / "PAIN IN THE" / "PAIN IN" / "PAIN"    SYM00600
006100*                  BUT NEVER "PAIN CHEST" - ADDED 222/223 TO      SYM00610
006200*                  STRIP STOP WORDS OUT OF WS-WORD-TABLE BEFORE   SYM00620
006300*                  THE SLIDING WINDOW RUNS INSTEAD OF ONLY AT THE SYM00630
006400*                  PHRASE'S STARTING WORD.  ALSO REWORKED 272     SYM00640
006500*                  (NEW 273/274) SO A SYNONYM HIT THAT TIES WITH  SYM00650
006600*                  ANOTHER IS BROKEN BY WS-SYMPTOM-TABLE MASTER   SYM00660
006700*                  ORDER, NOT BY SYNONYM FILE LOAD ORDER - THE    SYM00670
006800*                  TWO ARE SEPARATE FILES WITH NO GUARANTEED      SYM00680
006900*                  RELATIONSHIP.  REQUEST DIAG-0132.              SYM00690
007000******************************************************************SYM00700
007100                                                                  SYM00710
007200       ENVIRONMENT DIVISION.                                      SYM00720
007300       CONFIGURATION SECTION.                                     SYM00730
007400       SOURCE-COMPUTER. IBM-390.                                  SYM00740
007500       OBJECT-COMPUTER. IBM-390.                                  SYM00750
007600       SPECIAL-NAMES.                                             SYM00760
007700           C01 IS TOP-OF-FORM.                                    SYM00770
007800                                                                  SYM00780
007900       INPUT-OUTPUT SECTION.                                      SYM00790
008000*    NO DD-NAME HAS A DATASET PATH HERE - THAT IS BOUND AT        SYM00800
008100*    RUN TIME BY THE JCL.  SYSOUT CARRIES THE ABEND TRACE         SYM00810
008200*    RECORD ONLY, NOTHING ELSE.                                   SYM00820
008300       FILE-CONTROL.                                              SYM00830
008400           SELECT SYSOUT-FILE     ASSIGN TO SYSOUT.               SYM00840
008500           SELECT SYMPTOMS-FILE   ASSIGN TO SYMPTOMS              SYM00850
008600               FILE STATUS IS SYMFCD.                             SYM00860
008700           SELECT SYNONYMS-FILE   ASSIGN TO SYNONYMS              SYM00870
008800               FILE STATUS IS SYNFCD.                             SYM00880
008900           SELECT SYMPMAP-FILE    ASSIGN TO SYMPMAP               SYM00890
009000               FILE STATUS IS MAPFCD.                             SYM00900
009100           SELECT DISEASES-FILE   ASSIGN TO DISEASES              SYM00910
009200               FILE STATUS IS DISFCD.                             SYM00920
009300           SELECT PATIENTS-FILE   ASSIGN TO PATIENTS              SYM00930
009400               FILE STATUS IS PATFCD.                             SYM00940
009500           SELECT DIAGHDR-FILE    ASSIGN TO DIAGHDR               SYM00950
009600               FILE STATUS IS HDRFCD.                             SYM00960
009700           SELECT DIAGRES-FILE    ASSIGN TO DIAGRES               SYM00970
009800               FILE STATUS IS RESFCD.                             SYM00980
009900           SELECT RPTFILE-FILE    ASSIGN TO RPTFILE               SYM00990
010000               FILE STATUS IS RPTFCD.                             SYM01000
010100                                                                  SYM01010
010200       DATA DIVISION.                                             SYM01020
010300       FILE SECTION.                                              SYM01030
010400                                                                  SYM01040
010500*    ABEND TRACE OUTPUT - SEE 1000-ABEND-RTN AND ABENDREC.CPY.    SYM01050
010600       FD  SYSOUT-FILE                                            SYM01060
010700           LABEL RECORDS ARE STANDARD.                            SYM01070
010800       01  SYSOUT-REC                PIC X(130).                  SYM01080
010900                                                                  SYM01090
011000*    MASTER LIST OF RECOGNIZED SYMPTOM NAMES.                     SYM01100
011100       FD  SYMPTOMS-FILE                                          SYM01110
011200           LABEL RECORDS ARE STANDARD.                            SYM01120
011300       01  SYMPTOMS-REC               PIC X(30).                  SYM01130
011400                                                                  SYM01140
011500*    ALTERNATE WORDING THAT ROLLS UP TO A MASTER SYMPTOM.         SYM01150
011600       FD  SYNONYMS-FILE                                          SYM01160
011700           LABEL RECORDS ARE STANDARD.                            SYM01170
011800       01  SYNONYMS-REC               PIC X(60).                  SYM01180
011900                                                                  SYM01190
012000*    SYMPTOM-TO-DISEASE CROSS REFERENCE, ONE PAIR PER ROW.        SYM01200
012100       FD  SYMPMAP-FILE                                           SYM01210
012200           LABEL RECORDS ARE STANDARD.                            SYM01220
012300       01  SYMPMAP-REC                PIC X(60).                  SYM01230
012400                                                                  SYM01240
012500*    DISEASE NAME PLUS THE COUNSELING TEXT PRINTED WITH EACH      SYM01250
012600*    RANKED RESULT.                                               SYM01260
012700       FD  DISEASES-FILE                                          SYM01270
012800           LABEL RECORDS ARE STANDARD.                            SYM01280
012900       01  DISEASES-REC               PIC X(510).                 SYM01290
013000                                                                  SYM01300
013100*    DAILY INTAKE FEED - ONE RECORD PER PATIENT REPORT.           SYM01310
013200       FD  PATIENTS-FILE                                          SYM01320
013300           LABEL RECORDS ARE STANDARD.                            SYM01330
013400       01  PATIENTS-REC               PIC X(278).                 SYM01340
013500                                                                  SYM01350
013600*    HISTORY OUTPUT - ONE HEADER ROW PER POSTED DIAGNOSIS.        SYM01360
013700*    READ BACK BY HISTRPT.                                        SYM01370
013800       FD  DIAGHDR-FILE                                           SYM01380
013900           LABEL RECORDS ARE STANDARD.                            SYM01390
014000       01  DIAGHDR-REC                PIC X(328).                 SYM01400
014100                                                                  SYM01410
014200*    HISTORY OUTPUT - UP TO THREE RESULT ROWS PER HEADER.         SYM01420
014300*    READ BACK BY HISTRPT.                                        SYM01430
014400       FD  DIAGRES-FILE                                           SYM01440
014500           LABEL RECORDS ARE STANDARD.                            SYM01450
014600       01  DIAGRES-REC                PIC X(525).                 SYM01460
014700                                                                  SYM01470
014800*    THE PRINTED DIAGNOSIS REPORT ITSELF.                         SYM01480
014900       FD  RPTFILE-FILE                                           SYM01490
015000           LABEL RECORDS ARE STANDARD.                            SYM01500
015100       01  RPT-REC                    PIC X(132).                 SYM01510
015200                                                                  SYM01520
015300       WORKING-STORAGE SECTION.                                   SYM01530
015400                                                                  SYM01540
015500*    FILE STATUS BYTES FOR EVERY SELECT IN THIS JOB.  THE 88S     SYM01550
015600*    ONLY COVER THE VALUES THE PROGRAM ACTUALLY TESTS FOR - A     SYM01560
015700*    REAL I/O ERROR FALLS THROUGH TO THE GENERIC STATUS CHECK     SYM01570
015800*    IN THE OPEN/READ PARAGRAPHS BELOW.                           SYM01580
015900       01  FILE-STATUS-CODES.                                     SYM01590
016000*    SYMPTOMS REFERENCE FILE.                                     SYM01600
016100           05  SYMFCD                 PIC X(02).                  SYM01610
016200               88  SYM-OK             VALUE "00".                 SYM01620
016300               88  SYM-EOF            VALUE "10".                 SYM01630
016400*    SYNONYMS REFERENCE FILE.                                     SYM01640
016500           05  SYNFCD                 PIC X(02).                  SYM01650
016600               88  SYN-OK             VALUE "00".                 SYM01660
016700               88  SYN-EOF            VALUE "10".                 SYM01670
016800*    SYMPMAP REFERENCE FILE.                                      SYM01680
016900           05  MAPFCD                 PIC X(02).                  SYM01690
017000               88  MAP-OK             VALUE "00".                 SYM01700
017100               88  MAP-EOF            VALUE "10".                 SYM01710
017200*    DISEASES REFERENCE FILE.                                     SYM01720
017300           05  DISFCD                 PIC X(02).                  SYM01730
017400               88  DIS-OK             VALUE "00".                 SYM01740
017500               88  DIS-EOF            VALUE "10".                 SYM01750
017600*    PATIENTS TRANSACTION FEED.                                   SYM01760
017700           05  PATFCD                 PIC X(02).                  SYM01770
017800               88  PAT-OK             VALUE "00".                 SYM01780
017900               88  PAT-EOF            VALUE "10".                 SYM01790
018000*    DIAGNOSIS HEADER HISTORY FILE (OUTPUT ONLY).                 SYM01800
018100           05  HDRFCD                 PIC X(02).                  SYM01810
018200               88  HDR-OK             VALUE "00".                 SYM01820
018300*    DIAGNOSIS RESULT HISTORY FILE (OUTPUT ONLY).                 SYM01830
018400           05  RESFCD                 PIC X(02).                  SYM01840
018500               88  RES-OK             VALUE "00".                 SYM01850
018600*    PRINTED REPORT FILE (OUTPUT ONLY).                           SYM01860
018700           05  RPTFCD                 PIC X(02).                  SYM01870
018800               88  RPT-OK             VALUE "00".                 SYM01880
018900           05  FILLER                 PIC X(08)  VALUE SPACES.    SYM01890
019000                                                                  SYM01900
019100*    INCOMING PATIENT SYMPTOM REPORT - ONE PER PATFCD RECORD.     SYM01910
019200*    CARRIES BOTH THE PRE-SELECTED SYMPTOM CODES AND THE          SYM01920
019300*    FREE-TEXT COMPLAINT THE INTAKE CLERK TYPED.                  SYM01930
019400       COPY PATSYM.                                               SYM01940
019500*    ONE DIAGNOSIS HEADER GOES OUT TO DIAGHDR FOR EVERY           SYM01950
019600*    SUCCESSFULLY SCORED PATIENT REPORT.                          SYM01960
019700       COPY DIAGHDR.                                              SYM01970
019800*    UP TO THREE DIAGNOSIS RESULT ROWS GO OUT TO DIAGRES PER      SYM01980
019900*    HEADER, RANK 1 THRU RANK 3, HIGHEST PROBABILITY FIRST.       SYM01990
020000       COPY DIAGRES.                                              SYM02000
020100*    DUMP-FORMATTING RECORD FOR THE FORCED ABEND IN               SYM02010
020200*    1000-ABEND-RTN.                                              SYM02020
020300       COPY ABENDREC.                                             SYM02030
020400                                                                  SYM02040
020500*    REFERENCE TABLE - SYMPTOM MASTER, LOAD ORDER IS THE          SYM02050
020600*    TIE-BREAK ORDER FOR SYNONYM MATCHES (SEE CHANGE LOG 95/03/09)SYM02060
020700       01  WS-SYMPTOM-TABLE.                                      SYM02070
020800           05  SYMPTOM-TAB-ROW OCCURS 150 TIMES                   SYM02080
020900                                  INDEXED BY SYM-IDX.             SYM02090
021000*    NAME ONLY - THE MASTER SYMPTOM LIST HAS NO OTHER FIELDS.     SYM02100
021100               10  SYMPTOM-TAB-NAME   PIC X(30).                  SYM02110
021200                                                                  SYM02120
021300*    REFERENCE TABLE - SYMPTOM SYNONYMS                           SYM02130
021400       01  WS-SYNONYM-TABLE.                                      SYM02140
021500           05  SYNONYM-TAB-ROW OCCURS 400 TIMES                   SYM02150
021600                                  INDEXED BY SYN-IDX.             SYM02160
021700*    THE SYMPTOM THIS SYNONYM ROW ROLLS UP TO.                    SYM02170
021800               10  SYNONYM-TAB-SYMPTOM PIC X(30).                 SYM02180
021900*    THE WORD OR PHRASE THE PATIENT MIGHT ACTUALLY WRITE.         SYM02190
022000               10  SYNONYM-TAB-TEXT    PIC X(30).                 SYM02200
022100               10  FILLER              PIC X(04)  VALUE SPACES.   SYM02210
022200                                                                  SYM02220
022300*    REFERENCE TABLE - SYMPTOM TO DISEASE MAP                     SYM02230
022400       01  WS-SYMPMAP-TABLE.                                      SYM02240
022500           05  SYMPMAP-TAB-ROW OCCURS 600 TIMES                   SYM02250
022600                                  INDEXED BY MAP-IDX.             SYM02260
022700*    ONE SYMPTOM/DISEASE PAIR PER ROW - A SYMPTOM THAT POINTS     SYM02270
022800*    TO THREE DISEASES TAKES THREE ROWS.                          SYM02280
022900               10  SYMPMAP-TAB-SYMPTOM PIC X(30).                 SYM02290
023000               10  SYMPMAP-TAB-DISEASE PIC X(30).                 SYM02300
023100               10  FILLER              PIC X(04)  VALUE SPACES.   SYM02310
023200                                                                  SYM02320
023300*    REFERENCE TABLE - DISEASE INFORMATION                        SYM02330
023400       01  WS-DISEASE-TABLE.                                      SYM02340
023500           05  DISEASE-TAB-ROW OCCURS 150 TIMES                   SYM02350
023600                                  INDEXED BY DIS-IDX.             SYM02360
023700*    DISEASE INFO CARRIED FOR THE PRINTED REPORT - NONE OF        SYM02370
023800*    THIS TRAVELS TO DIAGRES EXCEPT THE NAME.                     SYM02380
023900               10  DISEASE-TAB-NAME   PIC X(30).                  SYM02390
024000               10  DISEASE-TAB-DESC   PIC X(120).                 SYM02400
024100               10  DISEASE-TAB-PRECAU PIC X(120).                 SYM02410
024200               10  DISEASE-TAB-DIET   PIC X(80).                  SYM02420
024300               10  DISEASE-TAB-WORKOUT PIC X(80).                 SYM02430
024400               10  DISEASE-TAB-MEDIC  PIC X(80).                  SYM02440
024500               10  FILLER              PIC X(04)  VALUE SPACES.   SYM02450
024600                                                                  SYM02460
024700*    STOP WORD LIST - EXACT WORDING PER THE INTAKE FORM EDIT      SYM02470
024800*    RULES.  SIX FILLER LINES BECAUSE VALUE CANNOT BE CODED       SYM02480
024900*    DIRECTLY ON AN OCCURS ITEM - SEE CHANGE LOG 02/10/15.        SYM02490
025000       01  WS-STOPWORD-LITERALS.                                  SYM02500
025100           05  FILLER  PIC X(40) VALUE                            SYM02510
025200               "I         A         AN        AND       ".        SYM02520
025300           05  FILLER  PIC X(40) VALUE                            SYM02530
025400               "THE       MY        HAVE      HAS       ".        SYM02540
025500           05  FILLER  PIC X(40) VALUE                            SYM02550
025600               "HAD       OF        IN        ON        ".        SYM02560
025700           05  FILLER  PIC X(40) VALUE                            SYM02570
025800               "WITH      IS        AM        ARE       ".        SYM02580
025900           05  FILLER  PIC X(40) VALUE                            SYM02590
026000               "BEEN      FEEL      FEELING   VERY      ".        SYM02600
026100           05  FILLER  PIC X(40) VALUE                            SYM02610
026200               "SOME      ALSO      TO        FOR       ".        SYM02620
026300       01  WS-STOPWORD-TABLE REDEFINES WS-STOPWORD-LITERALS.      SYM02630
026400           05  STOPWORD-ENTRY OCCURS 24 TIMES                     SYM02640
026500                                  INDEXED BY STOP-IDX             SYM02650
026600                                  PIC X(10).                      SYM02660
026700                                                                  SYM02670
026800*    WORK TABLE - WORDS TOKENIZED OUT OF A PATIENT REPORT'S       SYM02680
026900*    FREE-TEXT FIELD                                              SYM02690
027000*    EVERY ENTRY IS A SINGLE WORD FROM THE FREE-TEXT FIELD        SYM02700
027100*    AFTER LOWERCASING AND PUNCTUATION STRIPPING - SEE            SYM02710
027200*    220-SPLIT-WORDS.                                             SYM02720
027300       01  WS-WORD-TABLE.                                         SYM02730
027400           05  WORD-TAB-ROW OCCURS 40 TIMES                       SYM02740
027500                                  INDEXED BY WORD-IDX,            SYM02750
027600                                             WS-KEEP-IDX.         SYM02760
027700               10  WORD-TAB-TEXT      PIC X(30).                  SYM02770
027800               10  WORD-TAB-LENGTH    PIC 9(02)  COMP.            SYM02780
027900               10  FILLER              PIC X(02)  VALUE SPACES.   SYM02790
028000                                                                  SYM02800
028100*    WORK TABLE - DEDUPLICATED, RECOGNIZED SYMPTOM NAMES FOR THE  SYM02810
028200*    REPORT CURRENTLY BEING SCORED                                SYM02820
028300*    THIS IS THE FINAL, DEDUPLICATED SYMPTOM LIST THAT GOES       SYM02830
028400*    INTO BOTH THE SCORER AND THE PRINTED SYMPTOM LIST LINE.      SYM02840
028500       01  WS-NORM-SYMPTOM-TABLE.                                 SYM02850
028600           05  NORM-SYMPTOM-ROW OCCURS 10 TIMES                   SYM02860
028700                                  INDEXED BY NORM-IDX.            SYM02870
028800               10  NORM-SYMPTOM-NAME  PIC X(30).                  SYM02880
028900                                                                  SYM02890
029000*    WORK TABLE - CANDIDATE DISEASES AND THEIR RAW HIT SCORE,     SYM02900
029100*    BUILT IN SYMPMAP LOAD ORDER SO TIES BREAK ON FIRST-SEEN      SYM02910
029200       01  WS-SCORED-DISEASE-TABLE.                               SYM02920
029300           05  SCORED-DISEASE-ROW OCCURS 150 TIMES                SYM02930
029400                                  INDEXED BY SCORE-IDX.           SYM02940
029500               10  SCORED-DISEASE-NAME  PIC X(30).                SYM02950
029600               10  SCORED-DISEASE-COUNT PIC S9(4) COMP.           SYM02960
029700*    SET ONCE A DISEASE HAS BEEN PULLED INTO THE TOP THREE SO     SYM02970
029800*    332-FIND-MAX-SCORE DOES NOT PICK IT TWICE.                   SYM02980
029900               10  SCORED-DISEASE-USED  PIC X(01).                SYM02990
030000                   88  DISEASE-PICKED      VALUE "Y".             SYM03000
030100                   88  DISEASE-NOT-PICKED  VALUE "N".             SYM03010
030200               10  FILLER                PIC X(02)  VALUE SPACES. SYM03020
030300                                                                  SYM03030
030400*    WORK TABLE - TOP THREE RANKED DISEASES FOR THE REPORT        SYM03040
030500*    CURRENTLY BEING SCORED                                       SYM03050
030600       01  WS-TOP-DISEASE-TABLE.                                  SYM03060
030700           05  TOP-DISEASE-ROW OCCURS 3 TIMES                     SYM03070
030800                                  INDEXED BY TOP-IDX.             SYM03080
030900               10  TOP-DISEASE-NAME    PIC X(30).                 SYM03090
031000               10  TOP-DISEASE-COUNT   PIC S9(4) COMP.            SYM03100
031100               10  TOP-DISEASE-PROB    PIC 9(03)V9.               SYM03110
031200                                                                  SYM03120
031300*    SHARED SCRATCH FOR THE TRAILING-SPACE TRIM ROUTINE -         SYM03130
031400*    296-FIND-TRIM-LENGTH.  WS-SCAN-POS IS PRIVATE TO THAT        SYM03140
031500*    PARAGRAPH, DO NOT REUSE IT AS AN OUTER LOOP SUBSCRIPT.       SYM03150
031600       01  WS-TRIM-FIELDS.                                        SYM03160
031700           05  WS-TRIM-SOURCE         PIC X(30).                  SYM03170
031800           05  WS-TRIM-LENGTH         PIC 9(02)  COMP.            SYM03180
031900           05  WS-SCAN-POS            PIC S9(4)  COMP.            SYM03190
032000                                                                  SYM03200
032100*    Y2K CENTURY WINDOW FIELDS - SEE CHANGE LOG 99/01/12          SYM03210
032200       01  WS-DATE-FIELDS.                                        SYM03220
032300           05  WS-RUN-DATE-6          PIC 9(06).                  SYM03230
032400           05  WS-RUN-DATE-BRKDN REDEFINES WS-RUN-DATE-6.         SYM03240
032500               10  WS-RUN-YY          PIC 9(02).                  SYM03250
032600               10  WS-RUN-MM          PIC 9(02).                  SYM03260
032700               10  WS-RUN-DD          PIC 9(02).                  SYM03270
032800           05  WS-CENTURY             PIC 9(02).                  SYM03280
032900           05  WS-RUN-DATE-8          PIC 9(08).                  SYM03290
033000                                                                  SYM03300
033100*    CASE-FOLDING LITERALS - USED BY INSPECT CONVERTING SO WE     SYM03310
033200*    DO NOT NEED FUNCTION UPPER-CASE                              SYM03320
033300       01  WS-CASE-FIELDS.                                        SYM03330
033400           05  WS-LOWER-ALPHA  PIC X(26) VALUE                    SYM03340
033500               "abcdefghijklmnopqrstuvwxyz".                      SYM03350
033600           05  WS-UPPER-ALPHA  PIC X(26) VALUE                    SYM03360
033700               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                      SYM03370
033800                                                                  SYM03380
033900*    PUNCTUATION LITERALS - PUNCTUATION IS TREATED AS A WORD      SYM03390
034000*    SEPARATOR, SO EVERY MARK IS CONVERTED TO A SPACE             SYM03400
034100       01  WS-PUNCT-FIELDS.                                       SYM03410
034200           05  WS-PUNCT-FROM   PIC X(11) VALUE ".,;:!?'-()/".     SYM03420
034300           05  WS-PUNCT-TO     PIC X(11) VALUE SPACES.            SYM03430
034400                                                                  SYM03440
034500*    HOLDS THE TWO-WORD PHRASE BEING TESTED AGAINST THE           SYM03450
034600*    SYNONYM TABLE AND WHATEVER SYMPTOM IT MATCHED, IF ANY.       SYM03460
034700       01  WS-PHRASE-FIELDS.                                      SYM03470
034800           05  WS-PHRASE              PIC X(30).                  SYM03480
034900           05  WS-MATCHED-SYMPTOM      PIC X(30).                 SYM03490
035000                                                                  SYM03500
035100*    STANDALONE SCRATCH FIELDS - NOT PART OF ANY LARGER RECORD, SOSYM03510
035200*    CARRIED AS 77-LEVELS THE SAME WAY PATSRCH CARRIES WS-DATE ANDSYM03520
035300*    ITS MORE-xxx-SW FIELDS.  SEE CHANGE LOG 08/05/06.            SYM03530
035400       77  WS-NEXT-DIAG-ID             PIC 9(06).                 SYM03540
035500       77  CALC-CALL-RET-CODE          PIC 9(4)   COMP.           SYM03550
035600       77  MORE-PATIENTS-SW            PIC X(01)  VALUE "Y".      SYM03560
035700           88  MORE-PATIENTS           VALUE "Y".                 SYM03570
035800           88  NO-MORE-PATIENTS        VALUE "N".                 SYM03580
035900       77  WS-MATCH-SW                 PIC X(01).                 SYM03590
036000           88  MATCH-FOUND             VALUE "Y".                 SYM03600
036100           88  MATCH-NOT-FOUND         VALUE "N".                 SYM03610
036200       77  WS-REJECT-SW                PIC X(01).                 SYM03620
036300           88  REPORT-REJECTED         VALUE "Y".                 SYM03630
036400           88  REPORT-NOT-REJECTED     VALUE "N".                 SYM03640
036500*    MASTER-TABLE POSITION TRACKING FOR THE SYNONYM TIE-BREAK     SYM03650
036600*    RULE IN 272-SEARCH-SYNONYM-FOR-PHRASE - LOWEST POSITION      SYM03660
036700*    IN WS-SYMPTOM-TABLE WINS WHEN A PHRASE HITS MORE THAN ONE    SYM03670
036800*    SYNONYM ROW.  SEE CHANGE LOG 09/11/18.                       SYM03680
036900       77  WS-BEST-MASTER-POS          PIC S9(4)  COMP.           SYM03690
037000       77  WS-CAND-MASTER-POS          PIC S9(4)  COMP.           SYM03700
037100                                                                  SYM03710
037200       01  COUNTERS-AND-ACCUMULATORS.                             SYM03720
037300*    ROW COUNTS FOR EACH REFERENCE TABLE, SET ONCE AT             SYM03730
037400*    STARTUP BY THE 0XX LOAD PARAGRAPHS.                          SYM03740
037500           05  WS-SYMPTOM-COUNT       PIC S9(4)  COMP.            SYM03750
037600           05  WS-SYNONYM-COUNT       PIC S9(4)  COMP.            SYM03760
037700           05  WS-SYMPMAP-COUNT       PIC S9(4)  COMP.            SYM03770
037800           05  WS-DISEASE-COUNT       PIC S9(4)  COMP.            SYM03780
037900*    PER-REPORT WORKING COUNTS - RESET FOR EVERY PATIENT.         SYM03790
038000           05  WS-WORD-COUNT          PIC S9(4)  COMP.            SYM03800
038100           05  WS-NORM-COUNT          PIC S9(4)  COMP.            SYM03810
038200           05  WS-SCORED-COUNT        PIC S9(4)  COMP.            SYM03820
038300           05  WS-TOP-COUNT           PIC S9(4)  COMP.            SYM03830
038400*    HIGHEST RAW SCORE AMONG THIS REPORT'S CANDIDATE DISEASES -   SYM03840
038500*    THE DENOMINATOR SCOREPCT USES FOR THE PERCENTAGE.            SYM03850
038600           05  WS-MAX-SCORE           PIC S9(4)  COMP.            SYM03860
038700           05  WS-BEST-SCORE          PIC S9(4)  COMP.            SYM03870
038800           05  WS-BEST-IDX            PIC S9(4)  COMP.            SYM03880
038900           05  WS-PTR                 PIC S9(4)  COMP.            SYM03890
039000           05  WS-TALLY               PIC S9(4)  COMP.            SYM03900
039100           05  WS-RANK-LOOP            PIC S9(4)  COMP.           SYM03910
039200*    RUN TOTALS - PRINTED BY 900-CLEANUP AT END OF JOB.           SYM03920
039300           05  REPORTS-READ           PIC S9(7)  COMP.            SYM03930
039400           05  REPORTS-REJECTED       PIC S9(7)  COMP.            SYM03940
039500           05  DIAGNOSES-WRITTEN      PIC S9(7)  COMP.            SYM03950
039600           05  RESULTS-WRITTEN        PIC S9(7)  COMP.            SYM03960
039700*    THE DIAGNOSIS ID JUST ASSIGNED TO THE REPORT IN PROGRESS,    SYM03970
039800*    HELD HERE SO 410/420 CAN STAMP IT ONTO EACH RESULT ROW.      SYM03980
039900           05  WS-POSTED-DIAG-ID      PIC 9(06).                  SYM03990
040000           05  WS-POSTED-DIAG-ID-X REDEFINES                      SYM04000
040100               WS-POSTED-DIAG-ID      PIC X(06).                  SYM04010
040200           05  FILLER                 PIC X(06)  VALUE SPACES.    SYM04020
040300                                                                  SYM04030
040400*    END-OF-FILE SWITCHES FOR THE FOUR REFERENCE TABLE LOADS,     SYM04040
040500*    PLUS A FEW SINGLE-USE WORKING SWITCHES FOR THE SCORING       SYM04050
040600*    AND PREPROCESSING LOGIC.                                     SYM04060
040700       01  FLAGS-AND-SWITCHES.                                    SYM04070
040800           05  MORE-SYMPTOMS-SW       PIC X(01)  VALUE "Y".       SYM04080
040900               88  MORE-SYMPTOMS      VALUE "Y".                  SYM04090
041000               88  NO-MORE-SYMPTOMS   VALUE "N".                  SYM04100
041100           05  MORE-SYNONYMS-SW       PIC X(01)  VALUE "Y".       SYM04110
041200               88  MORE-SYNONYMS      VALUE "Y".                  SYM04120
041300               88  NO-MORE-SYNONYMS   VALUE "N".                  SYM04130
041400           05  MORE-SYMPMAP-SW        PIC X(01)  VALUE "Y".       SYM04140
041500               88  MORE-SYMPMAP       VALUE "Y".                  SYM04150
041600               88  NO-MORE-SYMPMAP    VALUE "N".                  SYM04160
041700           05  MORE-DISEASES-SW       PIC X(01)  VALUE "Y".       SYM04170
041800               88  MORE-DISEASES      VALUE "Y".                  SYM04180
041900               88  NO-MORE-DISEASES   VALUE "N".                  SYM04190
042000*    SET BY 230-CHECK-STOPWORD, CALLED FROM 223-KEEP-ONE-WORD -   SYM04200
042100*    A STOP WORD NEVER SURVIVES INTO THE COMPACTED WORD TABLE.    SYM04210
042200           05  WS-STOPWORD-SW         PIC X(01).                  SYM04220
042300               88  STOPWORD-FOUND     VALUE "Y".                  SYM04230
042400               88  STOPWORD-NOT-FOUND VALUE "N".                  SYM04240
042500*    SET BY 225-ADD-SYMPTOM WHEN THE SYMPTOM IS ALREADY IN        SYM04250
042600*    WS-NORM-SYMPTOM-TABLE - WE DO NOT WANT IT TWICE.             SYM04260
042700           05  WS-DUP-SW              PIC X(01).                  SYM04270
042800               88  DUP-FOUND          VALUE "Y".                  SYM04280
042900               88  DUP-NOT-FOUND      VALUE "N".                  SYM04290
043000*    HOLDS "NO VALID SYMPTOMS" OR "NO DIAGNOSIS POSSIBLE" FOR     SYM04300
043100*    540-PRINT-REJECT - SEE CHANGE LOG 90/05/17 AND 91/11/04.     SYM04310
043200           05  WS-REJECT-REASON       PIC X(20).                  SYM04320
043300           05  FILLER                 PIC X(08)  VALUE SPACES.    SYM04330
043400                                                                  SYM04340
043500*    LINKAGE MIRROR FOR THE CALL TO SCOREPCT - MUST STAY BYTE     SYM04350
043600*    FOR BYTE WITH SCOREPCT'S OWN LINKAGE SECTION RECORD          SYM04360
043700       01  SCORE-PCT-REC.                                         SYM04370
043800           05  CALC-SCORE             PIC S9(4)  COMP.            SYM04380
043900           05  CALC-MAX-SCORE         PIC S9(4)  COMP.            SYM04390
044000           05  CALC-PROBABILITY       PIC 9(03)V9.                SYM04400
044100           05  FILLER                 PIC X(02)  VALUE SPACES.    SYM04410
044200                                                                  SYM04420
044300*    REPORT LINES - ALL 132 BYTES TO MATCH RPT-REC                SYM04430
044400*    HEADER LINE FOR EACH PATIENT'S DIAGNOSIS BLOCK ON THE        SYM04440
044500*    PRINTED REPORT - SEE THE REPORT LAYOUT IN THE SHOP'S         SYM04450
044600*    BATCH RUN BOOK.                                              SYM04460
044700       01  WS-DIAG-HDR-LINE.                                      SYM04470
044800           05  FILLER           PIC X(01)  VALUE SPACE.           SYM04480
044900           05  FILLER           PIC X(13)  VALUE "PATIENT ID:  ". SYM04490
045000           05  HL-PAT-ID        PIC X(08).                        SYM04500
045100           05  FILLER           PIC X(04)  VALUE SPACES.          SYM04510
045200           05  FILLER           PIC X(13)  VALUE "DIAGNOSIS ID:". SYM04520
045300           05  HL-DIAG-ID       PIC 9(06).                        SYM04530
045400           05  FILLER           PIC X(04)  VALUE SPACES.          SYM04540
045500           05  FILLER           PIC X(06)  VALUE "DATE: ".        SYM04550
045600           05  HL-DIAG-DATE     PIC X(08).                        SYM04560
045700           05  FILLER           PIC X(69)  VALUE SPACES.          SYM04570
045800                                                                  SYM04580
045900*    THE COMMA-SEPARATED SYMPTOM LIST BUILT BY 510/512.           SYM04590
046000       01  WS-SYMPTOM-LIST-LINE.                                  SYM04600
046100           05  FILLER           PIC X(01)  VALUE SPACE.           SYM04610
046200           05  FILLER           PIC X(18)  VALUE                  SYM04620
046300               "SYMPTOMS CONSIDERED ".                            SYM04630
046400           05  SL-SYMPTOM-LIST  PIC X(113).                       SYM04640
046500                                                                  SYM04650
046600*    COLUMN HEADINGS OVER THE RANK/DISEASE/PROBABILITY BLOCK.     SYM04660
046700       01  WS-RANK-COLHDR-LINE.                                   SYM04670
046800           05  FILLER           PIC X(03)  VALUE SPACES.          SYM04680
046900           05  FILLER           PIC X(05)  VALUE "RANK ".         SYM04690
047000           05  FILLER           PIC X(32)  VALUE "DISEASE ".      SYM04700
047100           05  FILLER           PIC X(13)  VALUE "PROBABILITY ".  SYM04710
047200           05  FILLER           PIC X(79)  VALUE SPACES.          SYM04720
047300                                                                  SYM04730
047400*    ONE LINE PER PREDICTED DISEASE, RANK 1-3.                    SYM04740
047500       01  WS-RANK-DETAIL-LINE.                                   SYM04750
047600           05  FILLER           PIC X(03)  VALUE SPACES.          SYM04760
047700           05  RL-RANK          PIC 9(01).                        SYM04770
047800           05  FILLER           PIC X(04)  VALUE SPACES.          SYM04780
047900           05  RL-DISEASE       PIC X(30).                        SYM04790
048000           05  FILLER           PIC X(02)  VALUE SPACES.          SYM04800
048100           05  RL-PROBABILITY   PIC ZZ9.9.                        SYM04810
048200           05  FILLER           PIC X(01)  VALUE SPACE.           SYM04820
048300           05  FILLER           PIC X(03)  VALUE "PCT".           SYM04830
048400           05  FILLER           PIC X(86)  VALUE SPACES.          SYM04840
048500                                                                  SYM04850
048600*    PRINTED IN PLACE OF THE DIAGNOSIS BLOCK WHEN A REPORT        SYM04860
048700*    IS REJECTED - SEE 540-PRINT-REJECT.                          SYM04870
048800       01  WS-REJECT-LINE.                                        SYM04880
048900           05  FILLER           PIC X(01)  VALUE SPACE.           SYM04890
049000           05  FILLER           PIC X(13)  VALUE "PATIENT ID:  ". SYM04900
049100           05  RJ-PAT-ID        PIC X(08).                        SYM04910
049200           05  FILLER           PIC X(04)  VALUE SPACES.          SYM04920
049300           05  FILLER           PIC X(09)  VALUE "REJECTED ".     SYM04930
049400           05  RJ-REASON        PIC X(20).                        SYM04940
049500           05  FILLER           PIC X(77)  VALUE SPACES.          SYM04950
049600                                                                  SYM04960
049700*    ONE LINE PER RUN-TOTAL COUNTER, PRINTED AT END OF JOB        SYM04970
049800*    BY 900-CLEANUP.                                              SYM04980
049900       01  WS-TOTAL-LINE.                                         SYM04990
050000           05  FILLER           PIC X(03)  VALUE SPACES.          SYM05000
050100           05  TL-LABEL         PIC X(30).                        SYM05010
050200           05  TL-COUNT         PIC ZZZ,ZZ9.                      SYM05020
050300           05  FILLER           PIC X(90)  VALUE SPACES.          SYM05030
050400                                                                  SYM05040
050500       01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.  SYM05050
050600                                                                  SYM05060
050700       PROCEDURE DIVISION.                                        SYM05070
050800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                SYM05080
050900           PERFORM 100-MAINLINE THRU 100-EXIT                     SYM05090
051000               UNTIL NO-MORE-PATIENTS.                            SYM05100
051100           PERFORM 900-CLEANUP THRU 900-EXIT.                     SYM05110
051200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.                 SYM05120
051300           STOP RUN.                                              SYM05130
051400                                                                  SYM05140
051500*    RUN-START PROCESSING - OPEN EVERYTHING, PRIME THE FOUR       SYM05150
051600*    REFERENCE TABLES INTO STORAGE, STAMP THE RUN DATE, AND       SYM05160
051700*    READ THE FIRST PATIENT RECORD.                               SYM05170
051800       000-HOUSEKEEPING.                                          SYM05180
051900           PERFORM 800-OPEN-FILES THRU 800-EXIT.                  SYM05190
052000           INITIALIZE COUNTERS-AND-ACCUMULATORS.                  SYM05200
052100           MOVE 1 TO WS-NEXT-DIAG-ID.                             SYM05210
052200*    Y2K-SAFE RUN DATE - SEE CHANGE LOG 99/01/12                  SYM05220
052300           ACCEPT WS-RUN-DATE-6 FROM DATE.                        SYM05230
052400*    TWO-DIGIT YEAR WINDOW - BELOW 50 IS 20XX, 50 AND UP IS       SYM05240
052500*    19XX.  GOOD FOR THIS SHOP'S RUNS THROUGH 2049.               SYM05250
052600           IF WS-RUN-YY < 50                                      SYM05260
052700               MOVE 20 TO WS-CENTURY                              SYM05270
052800           ELSE                                                   SYM05280
052900               MOVE 19 TO WS-CENTURY.                             SYM05290
053000           STRING WS-CENTURY    DELIMITED BY SIZE                 SYM05300
053100                  WS-RUN-YY     DELIMITED BY SIZE                 SYM05310
053200                  WS-RUN-MM     DELIMITED BY SIZE                 SYM05320
053300                  WS-RUN-DD     DELIMITED BY SIZE                 SYM05330
053400                  INTO WS-RUN-DATE-8.                             SYM05340
053500           READ SYMPTOMS-FILE INTO SYMPTOM-TAB-NAME (1)           SYM05350
053600               AT END SET NO-MORE-SYMPTOMS TO TRUE.               SYM05360
053700           PERFORM 050-LOAD-SYMPTOM-TABLE THRU 050-EXIT           SYM05370
053800               VARYING SYM-IDX FROM 1 BY 1                        SYM05380
053900               UNTIL NO-MORE-SYMPTOMS.                            SYM05390
054000           READ SYNONYMS-FILE INTO SYNONYM-TAB-ROW (1)            SYM05400
054100               AT END SET NO-MORE-SYNONYMS TO TRUE.               SYM05410
054200           PERFORM 060-LOAD-SYNONYM-TABLE THRU 060-EXIT           SYM05420
054300               VARYING SYN-IDX FROM 1 BY 1                        SYM05430
054400               UNTIL NO-MORE-SYNONYMS.                            SYM05440
054500           READ SYMPMAP-FILE INTO SYMPMAP-TAB-ROW (1)             SYM05450
054600               AT END SET NO-MORE-SYMPMAP TO TRUE.                SYM05460
054700           PERFORM 070-LOAD-SYMPMAP-TABLE THRU 070-EXIT           SYM05470
054800               VARYING MAP-IDX FROM 1 BY 1                        SYM05480
054900               UNTIL NO-MORE-SYMPMAP.                             SYM05490
055000           READ DISEASES-FILE INTO DISEASE-TAB-ROW (1)            SYM05500
055100               AT END SET NO-MORE-DISEASES TO TRUE.               SYM05510
055200           PERFORM 080-LOAD-DISEASE-TABLE THRU 080-EXIT           SYM05520
055300               VARYING DIS-IDX FROM 1 BY 1                        SYM05530
055400               UNTIL NO-MORE-DISEASES.                            SYM05540
055500           READ PATIENTS-FILE INTO PATIENT-SYMPTOM-REC            SYM05550
055600               AT END SET NO-MORE-PATIENTS TO TRUE.               SYM05560
055700       000-EXIT.                                                  SYM05570
055800           EXIT.                                                  SYM05580
055900                                                                  SYM05590
056000*    ONE PASS PER SYMPTOMS-FILE RECORD - LOADED SEQUENTIALLY,     SYM05600
056100*    NO SORT NEEDED SINCE SYMFCD COMES IN CODE ORDER.             SYM05610
056200       050-LOAD-SYMPTOM-TABLE.                                    SYM05620
056300           ADD 1 TO WS-SYMPTOM-COUNT.                             SYM05630
056400           READ SYMPTOMS-FILE INTO SYMPTOM-TAB-NAME (SYM-IDX + 1) SYM05640
056500               AT END SET NO-MORE-SYMPTOMS TO TRUE.               SYM05650
056600       050-EXIT.                                                  SYM05660
056700           EXIT.                                                  SYM05670
056800                                                                  SYM05680
056900*    SAME PATTERN AS 050, AGAINST THE SYNONYMS FILE.              SYM05690
057000*    SYNONYMS LOAD AFTER SYMPTOMS SO SYNONYM-TAB-SYMPTOM CAN      SYM05700
057100*    BE VALIDATED AGAINST AN ALREADY-LOADED SYMPTOM NAME IF WE    SYM05710
057200*    EVER NEED TO (WE DO NOT TODAY, BUT THE ORDER IS DELIBERATE). SYM05720
057300       060-LOAD-SYNONYM-TABLE.                                    SYM05730
057400           ADD 1 TO WS-SYNONYM-COUNT.                             SYM05740
057500           READ SYNONYMS-FILE INTO SYNONYM-TAB-ROW (SYN-IDX + 1)  SYM05750
057600               AT END SET NO-MORE-SYNONYMS TO TRUE.               SYM05760
057700       060-EXIT.                                                  SYM05770
057800           EXIT.                                                  SYM05780
057900                                                                  SYM05790
058000*    SAME PATTERN AS 050, AGAINST THE SYMPTOM/DISEASE MAP.        SYM05800
058100*    THIS IS THE LARGEST OF THE FOUR REFERENCE TABLES - UP TO     SYM05810
058200*    600 ROWS - SINCE A SYMPTOM CAN POINT AT SEVERAL DISEASES.    SYM05820
058300       070-LOAD-SYMPMAP-TABLE.                                    SYM05830
058400           ADD 1 TO WS-SYMPMAP-COUNT.                             SYM05840
058500           READ SYMPMAP-FILE INTO SYMPMAP-TAB-ROW (MAP-IDX + 1)   SYM05850
058600               AT END SET NO-MORE-SYMPMAP TO TRUE.                SYM05860
058700       070-EXIT.                                                  SYM05870
058800           EXIT.                                                  SYM05880
058900                                                                  SYM05890
059000*    SAME PATTERN AS 050, AGAINST THE DISEASES FILE.              SYM05900
059100*    THIS ROW ALSO CARRIES THE COUNSELING TEXT, SO IT IS A        SYM05910
059200*    MUCH WIDER FD RECORD THAN SYMPTOMS OR SYNONYMS.              SYM05920
059300       080-LOAD-DISEASE-TABLE.                                    SYM05930
059400           ADD 1 TO WS-DISEASE-COUNT.                             SYM05940
059500           READ DISEASES-FILE INTO DISEASE-TAB-ROW (DIS-IDX + 1)  SYM05950
059600               AT END SET NO-MORE-DISEASES TO TRUE.               SYM05960
059700       080-EXIT.                                                  SYM05970
059800           EXIT.                                                  SYM05980
059900                                                                  SYM05990
060000*    ONE PASS PER PATIENT REPORT.  A REPORT CAN FALL OUT AT       SYM06000
060100*    TWO POINTS - NO RECOGNIZED SYMPTOMS, OR NO DISEASE SCORED    SYM06010
060200*    HIGH ENOUGH TO RANK - EITHER WAY IT GOES TO 540 INSTEAD      SYM06020
060300*    OF THE NORMAL 400/500 PATH.                                  SYM06030
060400       100-MAINLINE.                                              SYM06040
060500           ADD 1 TO REPORTS-READ.                                 SYM06050
060600           SET REPORT-NOT-REJECTED TO TRUE.                       SYM06060
060700           MOVE SPACES TO WS-REJECT-REASON.                       SYM06070
060800           PERFORM 200-PREPROCESS-SYMPTOMS THRU 200-EXIT.         SYM06080
060900*    NOTHING RECOGNIZED ON THE INTAKE FORM AT ALL - REJECT        SYM06090
061000*    WITHOUT EVEN TRYING TO SCORE.                                SYM06100
061100           IF WS-NORM-COUNT = 0                                   SYM06110
061200               SET REPORT-REJECTED TO TRUE                        SYM06120
061300               MOVE "NO VALID SYMPTOMS" TO WS-REJECT-REASON       SYM06130
061400           ELSE                                                   SYM06140
061500               PERFORM 300-PREDICT-DISEASE THRU 300-EXIT          SYM06150
061600*    SYMPTOMS WERE RECOGNIZED BUT NONE OF THEM MAPPED TO A        SYM06160
061700*    DISEASE ROW - STILL A REJECT, DIFFERENT REASON.              SYM06170
061800               IF WS-TOP-COUNT = 0                                SYM06180
061900                   SET REPORT-REJECTED TO TRUE                    SYM06190
062000                   MOVE "NO DIAGNOSIS POSSIBLE" TO                SYM06200
062100                       WS-REJECT-REASON                           SYM06210
062200               ELSE                                               SYM06220
062300                   PERFORM 400-POST-DIAGNOSIS THRU 400-EXIT       SYM06230
062400                   PERFORM 500-PRINT-DIAGNOSIS THRU 500-EXIT.     SYM06240
062500*    A REJECTED REPORT GETS ITS OWN PRINT LINE INSTEAD OF THE     SYM06250
062600*    NORMAL DIAGNOSIS BLOCK.                                      SYM06260
062700           IF REPORT-REJECTED                                     SYM06270
062800               ADD 1 TO REPORTS-REJECTED                          SYM06280
062900               PERFORM 540-PRINT-REJECT THRU 540-EXIT.            SYM06290
063000           READ PATIENTS-FILE INTO PATIENT-SYMPTOM-REC            SYM06300
063100               AT END SET NO-MORE-PATIENTS TO TRUE.               SYM06310
063200       100-EXIT.                                                  SYM06320
063300           EXIT.                                                  SYM06330
063400                                                                  SYM06340
063500*    SYMPTOM PREPROCESSOR - BUILDS WS-NORM-SYMPTOM-TABLE FROM     SYM06350
063600*    THE FIVE PRESELECTED SLOTS PLUS WHATEVER THE FREE-TEXT       SYM06360
063700*    FIELD TOKENIZES AND MATCHES TO.                              SYM06370
063800       200-PREPROCESS-SYMPTOMS.                                   SYM06380
063900           MOVE 0 TO WS-NORM-COUNT.                               SYM06390
064000           PERFORM 205-ADD-SELECTED-SYMPTOM THRU 205-EXIT         SYM06400
064100               VARYING WS-PTR FROM 1 BY 1                         SYM06410
064200               UNTIL WS-PTR > 5.                                  SYM06420
064300           MOVE PAT-FREE-TEXT TO WS-PHRASE.                       SYM06430
064400           PERFORM 210-LOWERCASE-FREE-TEXT THRU 210-EXIT.         SYM06440
064500           PERFORM 215-STRIP-PUNCTUATION THRU 215-EXIT.           SYM06450
064600           PERFORM 220-SPLIT-WORDS THRU 220-EXIT.                 SYM06460
064700           PERFORM 222-STRIP-STOPWORDS THRU 222-EXIT.             SYM06470
064800           PERFORM 260-PHRASE-MATCH-RTN THRU 260-EXIT.            SYM06480
064900       200-EXIT.                                                  SYM06490
065000           EXIT.                                                  SYM06500
065100                                                                  SYM06510
065200*    ONE OF THE FIVE PRE-SELECTED CODE SLOTS ON THE PATIENT       SYM06520
065300*    RECORD - BLANK SLOTS ARE SKIPPED.  A PRE-SELECTED SYMPTOM    SYM06530
065400*    IS ALREADY IN THE SHOP'S STANDARD VOCABULARY, SO IT GOES     SYM06540
065500*    STRAIGHT TO 225-ADD-SYMPTOM WITHOUT ANY PHRASE MATCHING.     SYM06550
065600       205-ADD-SELECTED-SYMPTOM.                                  SYM06560
065700*    A BLANK SLOT MEANS THE CLERK LEFT THAT PRE-SELECT CODE       SYM06570
065800*    EMPTY - NOTHING TO ADD.                                      SYM06580
065900           IF PAT-SEL-SYMPTOM (WS-PTR) NOT = SPACES               SYM06590
066000               MOVE PAT-SEL-SYMPTOM (WS-PTR) TO WS-MATCHED-SYMPTOMSYM06600
066100               PERFORM 210-LOWERCASE-ONE-WORD THRU 210-EXIT-1     SYM06610
066200               PERFORM 225-ADD-SYMPTOM THRU 225-EXIT.             SYM06620
066300       205-EXIT.                                                  SYM06630
066400           EXIT.                                                  SYM06640
066500                                                                  SYM06650
066600*    CASE-FOLDING VIA INSPECT CONVERTING - NO FUNCTION UPPER-CASE SYM06660
066700       210-LOWERCASE-FREE-TEXT.                                   SYM06670
066800           INSPECT WS-PHRASE CONVERTING WS-UPPER-ALPHA            SYM06680
066900               TO WS-LOWER-ALPHA.                                 SYM06690
067000       210-EXIT.                                                  SYM06700
067100           EXIT.                                                  SYM06710
067200                                                                  SYM06720
067300*    SAME CONVERTING TABLE AS 210 ABOVE, APPLIED TO A SINGLE      SYM06730
067400*    PRE-SELECTED SYMPTOM CODE INSTEAD OF THE WHOLE PHRASE.       SYM06740
067500*    KEEPS THE CASE RULE CONSISTENT NO MATTER WHICH PATH A        SYM06750
067600*    SYMPTOM NAME TOOK TO GET HERE.                               SYM06760
067700       210-LOWERCASE-ONE-WORD.                                    SYM06770
067800           INSPECT WS-MATCHED-SYMPTOM CONVERTING WS-UPPER-ALPHA   SYM06780
067900               TO WS-LOWER-ALPHA.                                 SYM06790
068000       210-EXIT-1.                                                SYM06800
068100           EXIT.                                                  SYM06810
068200                                                                  SYM06820
068300*    PUNCTUATION IS A WORD SEPARATOR - CONVERTED TO A SPACE SO    SYM06830
068400*    UNSTRING SPLITS ON IT ALONG WITH ORDINARY WHITE SPACE        SYM06840
068500       215-STRIP-PUNCTUATION.                                     SYM06850
068600           INSPECT WS-PHRASE CONVERTING WS-PUNCT-FROM             SYM06860
068700               TO WS-PUNCT-TO.                                    SYM06870
068800       215-EXIT.                                                  SYM06880
068900           EXIT.                                                  SYM06890
069000                                                                  SYM06900
069100*    TOKENIZE THE FREE-TEXT FIELD ON ANY RUN OF SPACES.  THE      SYM06910
069200*    TALLYING COUNTER IS THE LOOP-EXHAUSTION SIGNAL - WHEN        SYM06920
069300*    UNSTRING FINDS NOTHING LEFT TO DELIMIT, TALLY COMES BACK     SYM06930
069400*    ZERO AND WE STOP.  NO FUNCTION, NO INLINE END-PERFORM.       SYM06940
069500       220-SPLIT-WORDS.                                           SYM06950
069600           MOVE 0 TO WS-WORD-COUNT.                               SYM06960
069700           MOVE 1 TO WS-PTR.                                      SYM06970
069800           MOVE 1 TO WS-TALLY.                                    SYM06980
069900           PERFORM 221-EXTRACT-ONE-WORD THRU 221-EXIT             SYM06990
070000               UNTIL WS-TALLY = 0 OR WS-PTR > 120.                SYM07000
070100       220-EXIT.                                                  SYM07010
070200           EXIT.                                                  SYM07020
070300                                                                  SYM07030
070400*    ONE UNSTRING PER WORD.  WS-PTR ADVANCES PAST THE WORD        SYM07040
070500*    AND ITS DELIMITER EACH TIME UNSTRING IS CALLED.  THE 120     SYM07050
070600*    BYTE CAP IN 220 KEEPS A RUNAWAY FREE-TEXT FIELD FROM         SYM07060
070700*    LOOPING FOREVER IF IT IS SOMEHOW ALL NON-SPACE.              SYM07070
070800       221-EXTRACT-ONE-WORD.                                      SYM07080
070900           MOVE 0 TO WS-TALLY.                                    SYM07090
071000           UNSTRING WS-PHRASE DELIMITED BY ALL SPACE              SYM07100
071100               INTO WS-TRIM-SOURCE                                SYM07110
071200               WITH POINTER WS-PTR                                SYM07120
071300               TALLYING IN WS-TALLY.                              SYM07130
071400*    AN ALL-SPACE TOKEN CAN COME BACK FROM UNSTRING WHEN TWO      SYM07140
071500*    DELIMITERS ARE ADJACENT - THROW IT AWAY RATHER THAN          SYM07150
071600*    COUNT IT AS A WORD.                                          SYM07160
071700           IF WS-TALLY > 0 AND WS-TRIM-SOURCE NOT = SPACES        SYM07170
071800               ADD 1 TO WS-WORD-COUNT                             SYM07180
071900               MOVE WS-TRIM-SOURCE TO WORD-TAB-TEXT               SYM07190
072000                   (WS-WORD-COUNT)                                SYM07200
072100               PERFORM 296-FIND-TRIM-LENGTH THRU 296-EXIT         SYM07210
072200               MOVE WS-TRIM-LENGTH TO WORD-TAB-LENGTH             SYM07220
072300                   (WS-WORD-COUNT)                                SYM07230
072400               MOVE SPACES TO WS-TRIM-SOURCE.                     SYM07240
072500       221-EXIT.                                                  SYM07250
072600           EXIT.                                                  SYM07260
072700                                                                  SYM07270
072800*    GENERIC TRAILING-SPACE TRIM - SCANS BACKWARD FROM POSITION   SYM07280
072900*    30 TO THE FIRST NON-SPACE BYTE.  297 IS AN EMPTY BODY - THE  SYM07290
073000*    TEST IN THE PERFORM VARYING DOES ALL THE WORK, NOT FUNCTION  SYM07300
073100*    REVERSE OR FUNCTION TRIM.                                    SYM07310
073200       296-FIND-TRIM-LENGTH.                                      SYM07320
073300           PERFORM 297-SCAN-TRIM-NOOP                             SYM07330
073400               VARYING WS-SCAN-POS FROM 30 BY -1                  SYM07340
073500               UNTIL WS-SCAN-POS < 1 OR                           SYM07350
073600                  WS-TRIM-SOURCE (WS-SCAN-POS:1) NOT = SPACE.     SYM07360
073700           MOVE WS-SCAN-POS TO WS-TRIM-LENGTH.                    SYM07370
073800       296-EXIT.                                                  SYM07380
073900           EXIT.                                                  SYM07390
074000                                                                  SYM07400
074100       297-SCAN-TRIM-NOOP.                                        SYM07410
074200           CONTINUE.                                              SYM07420
074300                                                                  SYM07430
074400*    STOP-WORD STRIP - COMPACTS WS-WORD-TABLE IN PLACE SO ONLY    SYM07440
074500*    GENUINE SYMPTOM-CANDIDATE WORDS REMAIN BEFORE 260 EVER       SYM07450
074600*    BUILDS A PHRASE.  WITHOUT THIS STEP A STOP WORD SITTING      SYM07460
074700*    BETWEEN TWO SYMPTOM WORDS ("PAIN IN THE CHEST") BROKE UP     SYM07470
074800*    THE 2-4 WORD SLIDING WINDOW SO THE POST-STRIP PHRASE         SYM07480
074900*    ("PAIN CHEST") WAS NEVER TRIED - SEE CHANGE LOG 09/11/18.    SYM07490
075000       222-STRIP-STOPWORDS.                                       SYM07500
075100           SET WS-KEEP-IDX TO 1.                                  SYM07510
075200           PERFORM 223-KEEP-ONE-WORD THRU 223-EXIT                SYM07520
075300               VARYING WORD-IDX FROM 1 BY 1                       SYM07530
075400               UNTIL WORD-IDX > WS-WORD-COUNT.                    SYM07540
075500           SET WS-WORD-COUNT TO WS-KEEP-IDX.                      SYM07550
075600           SUBTRACT 1 FROM WS-WORD-COUNT.                         SYM07560
075700       222-EXIT.                                                  SYM07570
075800           EXIT.                                                  SYM07580
075900                                                                  SYM07590
076000*    ONE TABLE SLOT AT A TIME - A STOP WORD IS SIMPLY LEFT        SYM07600
076100*    BEHIND.  A NON-STOP WORD IS COPIED DOWN TO THE NEXT OPEN     SYM07610
076200*    KEEP-SLOT (A NO-OP WHEN THE WORD HAS NOT MOVED YET) AND      SYM07620
076300*    THE KEEP-SLOT ADVANCES.                                      SYM07630
076400       223-KEEP-ONE-WORD.                                         SYM07640
076500           PERFORM 230-CHECK-STOPWORD THRU 230-EXIT.              SYM07650
076600           IF STOPWORD-FOUND                                      SYM07660
076700               GO TO 223-EXIT.                                    SYM07670
076800           IF WS-KEEP-IDX NOT = WORD-IDX                          SYM07680
076900               MOVE WORD-TAB-TEXT (WORD-IDX) TO                   SYM07690
077000                    WORD-TAB-TEXT (WS-KEEP-IDX)                   SYM07700
077100               MOVE WORD-TAB-LENGTH (WORD-IDX) TO                 SYM07710
077200                    WORD-TAB-LENGTH (WS-KEEP-IDX).                SYM07720
077300           SET WS-KEEP-IDX UP BY 1.                               SYM07730
077400       223-EXIT.                                                  SYM07740
077500           EXIT.                                                  SYM07750
077600                                                                  SYM07760
077700                                                                  SYM07770
077800*    DEDUP-INSERT ONE RECOGNIZED SYMPTOM NAME INTO THE REPORT'S   SYM07780
077900*    WORKING SYMPTOM LIST                                         SYM07790
078000       225-ADD-SYMPTOM.                                           SYM07800
078100           SET DUP-NOT-FOUND TO TRUE.                             SYM07810
078200*    ONLY BOTHER SEARCHING IF THE LIST ALREADY HAS SOMETHING      SYM07820
078300*    IN IT.                                                       SYM07830
078400           IF WS-NORM-COUNT > 0                                   SYM07840
078500               SET NORM-IDX TO 1                                  SYM07850
078600*    EXACT-NAME SEARCH FOR THIS SYMPTOM ALREADY ON THE LIST.      SYM07860
078700               SEARCH NORM-SYMPTOM-ROW                            SYM07870
078800                   AT END NEXT SENTENCE                           SYM07880
078900                   WHEN NORM-SYMPTOM-NAME (NORM-IDX) =            SYM07890
079000                        WS-MATCHED-SYMPTOM                        SYM07900
079100                       SET DUP-FOUND TO TRUE.                     SYM07910
079200*    ROOM LEFT AND NOT ALREADY PRESENT - ADD IT.                  SYM07920
079300           IF DUP-NOT-FOUND AND WS-NORM-COUNT < 10                SYM07930
079400               ADD 1 TO WS-NORM-COUNT                             SYM07940
079500               MOVE WS-MATCHED-SYMPTOM TO                         SYM07950
079600                    NORM-SYMPTOM-NAME (WS-NORM-COUNT).            SYM07960
079700       225-EXIT.                                                  SYM07970
079800           EXIT.                                                  SYM07980
079900                                                                  SYM07990
080000*    TRY THE LONGEST PHRASE FIRST (4, THEN 3, THEN 2 WORDS)       SYM08000
080100*    BEFORE FALLING BACK TO SINGLE WORDS, SO "CHEST PAIN" DOES    SYM08010
080200*    NOT MATCH ON "PAIN" ALONE - SEE CHANGE LOG 88/06/30.         SYM08020
080300       260-PHRASE-MATCH-RTN.                                      SYM08030
080400           PERFORM 262-MATCH-4-WORD-PHRASES THRU 262-EXIT         SYM08040
080500               VARYING WORD-IDX FROM 1 BY 1                       SYM08050
080600               UNTIL WORD-IDX > WS-WORD-COUNT.                    SYM08060
080700       260-EXIT.                                                  SYM08070
080800           EXIT.                                                  SYM08080
080900                                                                  SYM08090
081000*    FOR THIS WORD POSITION, TRY 4/3/2-WORD PHRASES STARTING      SYM08100
081100*    HERE BEFORE FALLING BACK TO THE SINGLE WORD.  222-STRIP-     SYM08110
081200*    STOPWORDS HAS ALREADY DROPPED EVERY STOP WORD OUT OF         SYM08120
081300*    WS-WORD-TABLE, SO EVERY SLOT ENTERING HERE IS A GENUINE      SYM08130
081400*    CANDIDATE - SEE CHANGE LOG 09/11/18.                         SYM08140
081500       262-MATCH-4-WORD-PHRASES.                                  SYM08150
081600           MOVE SPACES TO WS-PHRASE.                              SYM08160
081700           SET MATCH-NOT-FOUND TO TRUE.                           SYM08170
081800*    ENOUGH WORDS LEFT FOR A FOUR-WORD PHRASE STARTING HERE.      SYM08180
081900           IF WORD-IDX + 3 <= WS-WORD-COUNT                       SYM08190
082000               PERFORM 263-BUILD-4-WORD-PHRASE THRU 263-EXIT      SYM08200
082100               PERFORM 272-SEARCH-SYNONYM-FOR-PHRASE THRU 272-EXITSYM08210
082200*    FOUR-WORD PHRASE MATCHED - DONE WITH THIS WORD POSITION.     SYM08220
082300               IF MATCH-FOUND                                     SYM08230
082400                   PERFORM 225-ADD-SYMPTOM THRU 225-EXIT          SYM08240
082500                   GO TO 262-EXIT.                                SYM08250
082600*    ENOUGH WORDS LEFT FOR A THREE-WORD PHRASE.                   SYM08260
082700           IF WORD-IDX + 2 <= WS-WORD-COUNT                       SYM08270
082800               PERFORM 264-BUILD-3-WORD-PHRASE THRU 264-EXIT      SYM08280
082900               PERFORM 272-SEARCH-SYNONYM-FOR-PHRASE THRU 272-EXITSYM08290
083000*    THREE-WORD PHRASE MATCHED.                                   SYM08300
083100               IF MATCH-FOUND                                     SYM08310
083200                   PERFORM 225-ADD-SYMPTOM THRU 225-EXIT          SYM08320
083300                   GO TO 262-EXIT.                                SYM08330
083400*    ENOUGH WORDS LEFT FOR A TWO-WORD PHRASE.                     SYM08340
083500           IF WORD-IDX + 1 <= WS-WORD-COUNT                       SYM08350
083600               PERFORM 265-BUILD-2-WORD-PHRASE THRU 265-EXIT      SYM08360
083700               PERFORM 272-SEARCH-SYNONYM-FOR-PHRASE THRU 272-EXITSYM08370
083800*    TWO-WORD PHRASE MATCHED.                                     SYM08380
083900               IF MATCH-FOUND                                     SYM08390
084000                   PERFORM 225-ADD-SYMPTOM THRU 225-EXIT          SYM08400
084100                   GO TO 262-EXIT.                                SYM08410
084200           MOVE WORD-TAB-TEXT (WORD-IDX) TO WS-PHRASE.            SYM08420
084300           PERFORM 272-SEARCH-SYNONYM-FOR-PHRASE THRU 272-EXIT.   SYM08430
084400*    FELL BACK TO THE SINGLE WORD AND IT MATCHED.                 SYM08440
084500           IF MATCH-FOUND                                         SYM08450
084600               PERFORM 225-ADD-SYMPTOM THRU 225-EXIT.             SYM08460
084700       262-EXIT.                                                  SYM08470
084800           EXIT.                                                  SYM08480
084900                                                                  SYM08490
085000*    CONCATENATES WORD-IDX AND THE NEXT THREE WORDS WITH A        SYM08500
085100*    SINGLE SPACE BETWEEN EACH, INTO WS-PHRASE.                   SYM08510
085200       263-BUILD-4-WORD-PHRASE.                                   SYM08520
085300           STRING WORD-TAB-TEXT (WORD-IDX)     DELIMITED BY SPACE SYM08530
085400                  " "                          DELIMITED BY SIZE  SYM08540
085500                  WORD-TAB-TEXT (WORD-IDX + 1) DELIMITED BY SPACE SYM08550
085600                  " "                          DELIMITED BY SIZE  SYM08560
085700                  WORD-TAB-TEXT (WORD-IDX + 2) DELIMITED BY SPACE SYM08570
085800                  " "                          DELIMITED BY SIZE  SYM08580
085900                  WORD-TAB-TEXT (WORD-IDX + 3) DELIMITED BY SPACE SYM08590
086000                  INTO WS-PHRASE.                                 SYM08600
086100       263-EXIT.                                                  SYM08610
086200           EXIT.                                                  SYM08620
086300                                                                  SYM08630
086400*    SAME IDEA AS 263, THREE WORDS INSTEAD OF FOUR.               SYM08640
086500       264-BUILD-3-WORD-PHRASE.                                   SYM08650
086600           STRING WORD-TAB-TEXT (WORD-IDX)     DELIMITED BY SPACE SYM08660
086700                  " "                          DELIMITED BY SIZE  SYM08670
086800                  WORD-TAB-TEXT (WORD-IDX + 1) DELIMITED BY SPACE SYM08680
086900                  " "                          DELIMITED BY SIZE  SYM08690
087000                  WORD-TAB-TEXT (WORD-IDX + 2) DELIMITED BY SPACE SYM08700
087100                  INTO WS-PHRASE.                                 SYM08710
087200       264-EXIT.                                                  SYM08720
087300           EXIT.                                                  SYM08730
087400                                                                  SYM08740
087500*    SAME IDEA AS 263, TWO WORDS INSTEAD OF FOUR.                 SYM08750
087600       265-BUILD-2-WORD-PHRASE.                                   SYM08760
087700           STRING WORD-TAB-TEXT (WORD-IDX)     DELIMITED BY SPACE SYM08770
087800                  " "                          DELIMITED BY SIZE  SYM08780
087900                  WORD-TAB-TEXT (WORD-IDX + 1) DELIMITED BY SPACE SYM08790
088000                  INTO WS-PHRASE.                                 SYM08800
088100       265-EXIT.                                                  SYM08810
088200           EXIT.                                                  SYM08820
088300                                                                  SYM08830
088400*    STOP WORD CHECK - A STOP WORD IS NEVER CONSIDERED FOR A      SYM08840
088500*    SYMPTOM MATCH ON ITS OWN, SINGLE-WORD FORM                   SYM08850
088600       230-CHECK-STOPWORD.                                        SYM08860
088700           SET STOPWORD-NOT-FOUND TO TRUE.                        SYM08870
088800           SET STOP-IDX TO 1                                      SYM08880
088900*    TABLE SEARCH - NOT IN THE STOPWORD LIST IS THE NORMAL        SYM08890
089000*    CASE, SO AT END JUST FALLS THROUGH.                          SYM08900
089100           SEARCH STOPWORD-ENTRY                                  SYM08910
089200               AT END NEXT SENTENCE                               SYM08920
089300               WHEN STOPWORD-ENTRY (STOP-IDX) = WORD-TAB-TEXT     SYM08930
089400                   (WORD-IDX)                                     SYM08940
089500                   SET STOPWORD-FOUND TO TRUE.                    SYM08950
089600       230-EXIT.                                                  SYM08960
089700           EXIT.                                                  SYM08970
089800                                                                  SYM08980
089900*    SHARED SYNONYM LOOKUP - WS-PHRASE MAY HOLD EITHER A SINGLE   SYM08990
090000*    WORD OR A BUILT PHRASE.  SYNONYMS AND SYMPTOMS ARE SEPARATE  SYM09000
090100*    FILES LOADED IN THEIR OWN FILE ORDER (050/060), SO A HIT     SYM09010
090200*    IS NOT RESOLVED BY SYNONYM LOAD ORDER - 273/274 WALK EVERY   SYM09020
090300*    MATCHING SYNONYM ROW AND KEEP THE ONE WHOSE SYMPTOM SITS     SYM09030
090400*    FIRST IN WS-SYMPTOM-TABLE, THE MASTER ORDER THE TIE-BREAK    SYM09040
090500*    RULE ACTUALLY CALLS FOR - SEE CHANGE LOG 09/11/18.           SYM09050
090600       272-SEARCH-SYNONYM-FOR-PHRASE.                             SYM09060
090700           SET MATCH-NOT-FOUND TO TRUE.                           SYM09070
090800           MOVE 9999 TO WS-BEST-MASTER-POS.                       SYM09080
090900           PERFORM 273-SCAN-ONE-SYNONYM-ROW THRU 273-EXIT         SYM09090
091000               VARYING SYN-IDX FROM 1 BY 1                        SYM09100
091100               UNTIL SYN-IDX > WS-SYNONYM-COUNT.                  SYM09110
091200*    NO SYNONYM HIT AT ALL - TRY AN EXACT MATCH AGAINST THE       SYM09120
091300*    SYMPTOM MASTER NAME ITSELF.                                  SYM09130
091400           IF MATCH-NOT-FOUND                                     SYM09140
091500               SET SYM-IDX TO 1                                   SYM09150
091600*    THE PATIENT MAY HAVE TYPED THE SYMPTOM NAME VERBATIM.        SYM09160
091700               SEARCH SYMPTOM-TAB-ROW                             SYM09170
091800                   AT END NEXT SENTENCE                           SYM09180
091900                   WHEN SYMPTOM-TAB-NAME (SYM-IDX) = WS-PHRASE    SYM09190
092000                       MOVE WS-PHRASE TO WS-MATCHED-SYMPTOM       SYM09200
092100                       SET MATCH-FOUND TO TRUE.                   SYM09210
092200       272-EXIT.                                                  SYM09220
092300           EXIT.                                                  SYM09230
092400                                                                  SYM09240
092500*    ONE SYNONYM ROW - A TEXT HIT IS ONLY KEPT IF ITS SYMPTOM'S   SYM09250
092600*    MASTER-TABLE POSITION BEATS THE BEST ONE FOUND SO FAR, SO    SYM09260
092700*    THE FULL SCAN ALWAYS SETTLES ON THE MASTER-ORDER WINNER      SYM09270
092800*    EVEN WHEN SEVERAL SYNONYM ROWS MATCH THE SAME PHRASE.        SYM09280
092900       273-SCAN-ONE-SYNONYM-ROW.                                  SYM09290
093000           IF SYNONYM-TAB-TEXT (SYN-IDX) NOT = WS-PHRASE          SYM09300
093100               GO TO 273-EXIT.                                    SYM09310
093200           PERFORM 274-FIND-MASTER-POSITION THRU 274-EXIT.        SYM09320
093300           IF WS-CAND-MASTER-POS < WS-BEST-MASTER-POS             SYM09330
093400               MOVE WS-CAND-MASTER-POS TO WS-BEST-MASTER-POS      SYM09340
093500               MOVE SYNONYM-TAB-SYMPTOM (SYN-IDX) TO              SYM09350
093600                    WS-MATCHED-SYMPTOM                            SYM09360
093700               SET MATCH-FOUND TO TRUE.                           SYM09370
093800       273-EXIT.                                                  SYM09380
093900           EXIT.                                                  SYM09390
094000                                                                  SYM09400
094100*    WHERE DOES THIS SYNONYM ROW'S SYMPTOM SIT IN THE MASTER      SYM09410
094200*    TABLE.  9999 MEANS NOT FOUND, WHICH CANNOT LOSE A COMPARE    SYM09420
094300*    AGAINST ANY REAL POSITION - SHOULD NEVER HAPPEN SINCE 060    SYM09430
094400*    ONLY LOADS SYNONYMS FOR SYMPTOMS ALREADY IN THE MASTER.      SYM09440
094500       274-FIND-MASTER-POSITION.                                  SYM09450
094600           MOVE 9999 TO WS-CAND-MASTER-POS.                       SYM09460
094700           SET SYM-IDX TO 1                                       SYM09470
094800           SEARCH SYMPTOM-TAB-ROW                                 SYM09480
094900               AT END NEXT SENTENCE                               SYM09490
095000               WHEN SYMPTOM-TAB-NAME (SYM-IDX) =                  SYM09500
095100                    SYNONYM-TAB-SYMPTOM (SYN-IDX)                 SYM09510
095200                   SET WS-CAND-MASTER-POS TO SYM-IDX.             SYM09520
095300       274-EXIT.                                                  SYM09530
095400           EXIT.                                                  SYM09540
095500                                                                  SYM09550
095600*    DISEASE PREDICTOR - SCORES EVERY SYMPMAP ROW WHOSE SYMPTOM   SYM09560
095700*    IS ON THIS REPORT'S RECOGNIZED LIST, THEN RANKS THE TOP      SYM09570
095800*    THREE.                                                       SYM09580
095900       300-PREDICT-DISEASE.                                       SYM09590
096000           MOVE 0 TO WS-SCORED-COUNT.                             SYM09600
096100           PERFORM 310-SCORE-ONE-SYMPTOM THRU 310-EXIT            SYM09610
096200               VARYING NORM-IDX FROM 1 BY 1                       SYM09620
096300               UNTIL NORM-IDX > WS-NORM-COUNT.                    SYM09630
096400           PERFORM 330-RANK-DISEASES THRU 330-EXIT.               SYM09640
096500           PERFORM 340-RANK-TOP-THREE THRU 340-EXIT.              SYM09650
096600*    ONLY BOTHER RANKING IF AT LEAST ONE DISEASE SCORED.          SYM09660
096700           IF WS-TOP-COUNT > 0                                    SYM09670
096800               PERFORM 350-CALC-PROBABILITIES THRU 350-EXIT.      SYM09680
096900       300-EXIT.                                                  SYM09690
097000           EXIT.                                                  SYM09700
097100                                                                  SYM09710
097200*    WALKS THE WHOLE SYMPMAP TABLE FOR ONE NORMALIZED SYMPTOM     SYM09720
097300*    - THE MAP IS NOT SORTED BY SYMPTOM, SO A LINEAR SCAN IS      SYM09730
097400*    UNAVOIDABLE HERE.                                            SYM09740
097500       310-SCORE-ONE-SYMPTOM.                                     SYM09750
097600           PERFORM 312-CHECK-ONE-MAP-ROW THRU 312-EXIT            SYM09760
097700               VARYING MAP-IDX FROM 1 BY 1                        SYM09770
097800               UNTIL MAP-IDX > WS-SYMPMAP-COUNT.                  SYM09780
097900       310-EXIT.                                                  SYM09790
098000           EXIT.                                                  SYM09800
098100                                                                  SYM09810
098200*    A SYMPTOM CAN MAP TO MORE THAN ONE DISEASE, SO EVERY ROW IS  SYM09820
098300*    CHECKED - THIS IS NOT A SEARCH-STOP-AT-FIRST LOOKUP.         SYM09830
098400       312-CHECK-ONE-MAP-ROW.                                     SYM09840
098500*    THIS SYMPMAP ROW NAMES THE SYMPTOM WE ARE SCORING FOR.       SYM09850
098600           IF SYMPMAP-TAB-SYMPTOM (MAP-IDX) =                     SYM09860
098700              NORM-SYMPTOM-NAME (NORM-IDX)                        SYM09870
098800               PERFORM 320-BUMP-DISEASE-SCORE THRU 320-EXIT.      SYM09880
098900       312-EXIT.                                                  SYM09890
099000           EXIT.                                                  SYM09900
099100                                                                  SYM09910
099200*    INSERT-OR-BUMP A CANDIDATE DISEASE'S SCORE.  FIRST-SEEN      SYM09920
099300*    ORDER IS PRESERVED SO TIES BREAK ON SYMPMAP LOAD ORDER.      SYM09930
099400       320-BUMP-DISEASE-SCORE.                                    SYM09940
099500           SET MATCH-NOT-FOUND TO TRUE.                           SYM09950
099600*    ONLY SEARCH THE SCORED-DISEASE TABLE IF IT IS NOT STILL      SYM09960
099700*    EMPTY.                                                       SYM09970
099800           IF WS-SCORED-COUNT > 0                                 SYM09980
099900               SET SCORE-IDX TO 1                                 SYM09990
100000*    IS THIS DISEASE ALREADY ON THE SCORED LIST FROM AN           SYM10000
100100*    EARLIER SYMPTOM?                                             SYM10010
100200               SEARCH SCORED-DISEASE-ROW                          SYM10020
100300                   AT END NEXT SENTENCE                           SYM10030
100400                   WHEN SCORED-DISEASE-NAME (SCORE-IDX) =         SYM10040
100500                        SYMPMAP-TAB-DISEASE (MAP-IDX)             SYM10050
100600                       ADD 1 TO SCORED-DISEASE-COUNT (SCORE-IDX)  SYM10060
100700                       SET MATCH-FOUND TO TRUE.                   SYM10070
100800*    FIRST TIME THIS DISEASE HAS BEEN HIT - START IT AT           SYM10080
100900*    SCORE 1.                                                     SYM10090
101000           IF MATCH-NOT-FOUND                                     SYM10100
101100               ADD 1 TO WS-SCORED-COUNT                           SYM10110
101200               MOVE SYMPMAP-TAB-DISEASE (MAP-IDX) TO              SYM10120
101300                    SCORED-DISEASE-NAME (WS-SCORED-COUNT)         SYM10130
101400               MOVE 1 TO SCORED-DISEASE-COUNT (WS-SCORED-COUNT)   SYM10140
101500               SET DISEASE-NOT-PICKED (WS-SCORED-COUNT) TO TRUE.  SYM10150
101600       320-EXIT.                                                  SYM10160
101700           EXIT.                                                  SYM10170
101800                                                                  SYM10180
101900*    DRIVES 340 THREE TIMES - ONE PASS PER RANK SLOT.             SYM10190
102000       330-RANK-DISEASES.                                         SYM10200
102100           MOVE 0 TO WS-MAX-SCORE.                                SYM10210
102200           PERFORM 332-FIND-MAX-SCORE THRU 332-EXIT               SYM10220
102300               VARYING SCORE-IDX FROM 1 BY 1                      SYM10230
102400               UNTIL SCORE-IDX > WS-SCORED-COUNT.                 SYM10240
102500       330-EXIT.                                                  SYM10250
102600           EXIT.                                                  SYM10260
102700                                                                  SYM10270
102800*    SIMPLE MAX-SCAN OVER THE SCORED DISEASE TABLE, SKIPPING      SYM10280
102900*    ANY ROW ALREADY CLAIMED BY AN EARLIER RANK (SEE              SYM10290
103000*    SCORED-DISEASE-USED).                                        SYM10300
103100       332-FIND-MAX-SCORE.                                        SYM10310
103200*    NEW HIGH SCORE FOR THIS PASS.                                SYM10320
103300           IF SCORED-DISEASE-COUNT (SCORE-IDX) > WS-MAX-SCORE     SYM10330
103400               MOVE SCORED-DISEASE-COUNT (SCORE-IDX) TO           SYM10340
103500                   WS-MAX-SCORE                                   SYM10350
103600       332-EXIT.                                                  SYM10360
103700           EXIT.                                                  SYM10370
103800                                                                  SYM10380
103900*    STABLE DESCENDING TOP-THREE WITHOUT A SORT VERB - REPEATEDLY SYM10390
104000*    PICKS THE HIGHEST-SCORING UNUSED ROW.  STRICT GREATER-THAN   SYM10400
104100*    MEANS THE FIRST-ENCOUNTERED ROW WINS A TIE - SEE CHANGE LOG  SYM10410
104200*    95/03/09.                                                    SYM10420
104300       340-RANK-TOP-THREE.                                        SYM10430
104400           MOVE 0 TO WS-TOP-COUNT.                                SYM10440
104500           PERFORM 342-PICK-ONE-TOP THRU 342-EXIT                 SYM10450
104600               VARYING WS-RANK-LOOP FROM 1 BY 1                   SYM10460
104700               UNTIL WS-RANK-LOOP > 3 OR WS-RANK-LOOP >           SYM10470
104800                   WS-SCORED-COUNT.                               SYM10480
104900       340-EXIT.                                                  SYM10490
105000           EXIT.                                                  SYM10500
105100                                                                  SYM10510
105200*    CLAIMS THE HIGHEST-SCORING UNCLAIMED DISEASE FOR THE         SYM10520
105300*    CURRENT RANK SLOT AND MARKS IT USED.                         SYM10530
105400       342-PICK-ONE-TOP.                                          SYM10540
105500           MOVE -1 TO WS-BEST-SCORE.                              SYM10550
105600           MOVE 0 TO WS-BEST-IDX.                                 SYM10560
105700           PERFORM 344-FIND-BEST-REMAINING THRU 344-EXIT          SYM10570
105800               VARYING SCORE-IDX FROM 1 BY 1                      SYM10580
105900               UNTIL SCORE-IDX > WS-SCORED-COUNT.                 SYM10590
106000*    A CANDIDATE WAS FOUND FOR THIS RANK SLOT.                    SYM10600
106100           IF WS-BEST-IDX > 0                                     SYM10610
106200               ADD 1 TO WS-TOP-COUNT                              SYM10620
106300               MOVE SCORED-DISEASE-NAME (WS-BEST-IDX) TO          SYM10630
106400                    TOP-DISEASE-NAME (WS-TOP-COUNT)               SYM10640
106500               MOVE SCORED-DISEASE-COUNT (WS-BEST-IDX) TO         SYM10650
106600                    TOP-DISEASE-COUNT (WS-TOP-COUNT)              SYM10660
106700               SET DISEASE-PICKED (WS-BEST-IDX) TO TRUE.          SYM10670
106800       342-EXIT.                                                  SYM10680
106900           EXIT.                                                  SYM10690
107000                                                                  SYM10700
107100*    HELPER FOR 342 - SEPARATED OUT SO THE SEARCH LOGIC IS        SYM10710
107200*    NOT BURIED INSIDE THE RANK-ASSIGNMENT CODE.                  SYM10720
107300       344-FIND-BEST-REMAINING.                                   SYM10730
107400*    UNCLAIMED AND BEATS THE BEST SEEN SO FAR THIS PASS.          SYM10740
107500           IF DISEASE-NOT-PICKED (SCORE-IDX) AND                  SYM10750
107600              SCORED-DISEASE-COUNT (SCORE-IDX) > WS-BEST-SCORE    SYM10760
107700               MOVE SCORED-DISEASE-COUNT (SCORE-IDX) TO           SYM10770
107800                   WS-BEST-SCORE                                  SYM10780
107900               MOVE SCORE-IDX TO WS-BEST-IDX.                     SYM10790
108000       344-EXIT.                                                  SYM10800
108100           EXIT.                                                  SYM10810
108200                                                                  SYM10820
108300*    CONVERTS EACH OF THE TOP THREE RAW SCORES INTO A WHOLE-      SYM10830
108400*    NUMBER PERCENT OF THE HIGHEST SCORE, VIA THE SCOREPCT        SYM10840
108500*    SUBPROGRAM - SEE CHANGE LOG 07/12/03.                        SYM10850
108600       350-CALC-PROBABILITIES.                                    SYM10860
108700           PERFORM 352-CALL-SCOREPCT THRU 352-EXIT                SYM10870
108800               VARYING TOP-IDX FROM 1 BY 1                        SYM10880
108900               UNTIL TOP-IDX > WS-TOP-COUNT.                      SYM10890
109000       350-EXIT.                                                  SYM10900
109100           EXIT.                                                  SYM10910
109200                                                                  SYM10920
109300*    ONE CALL PER RANKED DISEASE.  A NONZERO RETURN-CD MEANS      SYM10930
109400*    SCOREPCT COULD NOT COMPUTE A PERCENTAGE (ZERO DENOMINATOR    SYM10940
109500*    OR THE LIKE) AND WE FALL BACK TO ZERO RATHER THAN ABEND.     SYM10950
109600       352-CALL-SCOREPCT.                                         SYM10960
109700           MOVE TOP-DISEASE-COUNT (TOP-IDX) TO CALC-SCORE.        SYM10970
109800           MOVE WS-MAX-SCORE TO CALC-MAX-SCORE.                   SYM10980
109900           CALL "SCOREPCT" USING SCORE-PCT-REC,                   SYM10990
110000               CALC-CALL-RET-CODE.                                SYM11000
110100*    SCOREPCT COULD NOT COMPUTE A PERCENTAGE - THAT IS A          SYM11010
110200*    PROGRAM LOGIC ERROR, NOT BAD DATA, SO ABEND.                 SYM11020
110300           IF CALC-CALL-RET-CODE NOT = ZERO                       SYM11030
110400               MOVE "352-CALL-SCOREPCT" TO PARA-NAME              SYM11040
110500               MOVE "SCOREPCT RETURNED NON-ZERO" TO ABEND-REASON  SYM11050
110600               GO TO 1000-ABEND-RTN.                              SYM11060
110700           MOVE CALC-PROBABILITY TO TOP-DISEASE-PROB (TOP-IDX).   SYM11070
110800       352-EXIT.                                                  SYM11080
110900           EXIT.                                                  SYM11090
111000                                                                  SYM11100
111100*    DIAGNOSIS POSTING - WRITES ONE DIAGHDR ROW AND UP TO THREE   SYM11110
111200*    DIAGRES ROWS, LOOKING UP EACH DISEASE'S COUNSELING TEXT.     SYM11120
111300       400-POST-DIAGNOSIS.                                        SYM11130
111400           MOVE WS-NEXT-DIAG-ID TO WS-POSTED-DIAG-ID.             SYM11140
111500           MOVE WS-NEXT-DIAG-ID TO DIAG-ID.                       SYM11150
111600           MOVE PAT-ID TO DIAG-PAT-ID.                            SYM11160
111700           MOVE WS-RUN-DATE-8 TO DIAG-DATE.                       SYM11170
111800           MOVE WS-NORM-COUNT TO DIAG-SYMPTOM-COUNT.              SYM11180
111900           MOVE SPACES TO DIAG-SYMPTOMS.                          SYM11190
112000           PERFORM 410-MOVE-ONE-SYMPTOM THRU 410-EXIT             SYM11200
112100               VARYING NORM-IDX FROM 1 BY 1                       SYM11210
112200               UNTIL NORM-IDX > WS-NORM-COUNT.                    SYM11220
112300           WRITE DIAGHDR-REC FROM DIAGNOSIS-HEADER-REC.           SYM11230
112400*    DIAGHDR WRITE FAILED - NOTHING FURTHER CAN BE POSTED FOR     SYM11240
112500*    THIS PATIENT, SO FORCE THE ABEND AND LET OPERATIONS SEE      SYM11250
112600*    THE DUMP.                                                    SYM11260
112700           IF NOT HDR-OK                                          SYM11270
112800               MOVE "400-POST-DIAGNOSIS" TO PARA-NAME             SYM11280
112900               MOVE "DIAGHDR WRITE FAILED" TO ABEND-REASON        SYM11290
113000               GO TO 1000-ABEND-RTN.                              SYM11300
113100           ADD 1 TO DIAGNOSES-WRITTEN.                            SYM11310
113200           PERFORM 420-POST-ONE-RESULT THRU 420-EXIT              SYM11320
113300               VARYING TOP-IDX FROM 1 BY 1                        SYM11330
113400               UNTIL TOP-IDX > WS-TOP-COUNT.                      SYM11340
113500           ADD 1 TO WS-NEXT-DIAG-ID.                              SYM11350
113600       400-EXIT.                                                  SYM11360
113700           EXIT.                                                  SYM11370
113800                                                                  SYM11380
113900*    COPIES ONE NORMALIZED SYMPTOM NAME INTO THE HEADER           SYM11390
114000*    RECORDS FIXED FIVE-SLOT SYMPTOM LIST.                        SYM11400
114100       410-MOVE-ONE-SYMPTOM.                                      SYM11410
114200           MOVE NORM-SYMPTOM-NAME (NORM-IDX) TO                   SYM11420
114300                DIAG-SYMPTOM (NORM-IDX).                          SYM11430
114400       410-EXIT.                                                  SYM11440
114500           EXIT.                                                  SYM11450
114600                                                                  SYM11460
114700*    STAMPS THE POSTED DIAGNOSIS ID AND RANK NUMBER ONTO ONE      SYM11470
114800*    DIAGRES RECORD AND WRITES IT.                                SYM11480
114900       420-POST-ONE-RESULT.                                       SYM11490
115000           MOVE WS-POSTED-DIAG-ID TO RES-DIAG-ID.                 SYM11500
115100           MOVE TOP-IDX TO RES-RANK.                              SYM11510
115200           MOVE TOP-DISEASE-NAME (TOP-IDX) TO RES-DISEASE.        SYM11520
115300           MOVE TOP-DISEASE-PROB (TOP-IDX) TO RES-PROBABILITY.    SYM11530
115400           PERFORM 430-LOOKUP-DISEASE-INFO THRU 430-EXIT.         SYM11540
115500           WRITE DIAGRES-REC FROM DIAGNOSIS-RESULT-REC.           SYM11550
115600*    SAME TREATMENT AS THE DIAGHDR WRITE ABOVE, FOR DIAGRES.      SYM11560
115700           IF NOT RES-OK                                          SYM11570
115800               MOVE "420-POST-ONE-RESULT" TO PARA-NAME            SYM11580
115900               MOVE "DIAGRES WRITE FAILED" TO ABEND-REASON        SYM11590
116000               GO TO 1000-ABEND-RTN.                              SYM11600
116100           ADD 1 TO RESULTS-WRITTEN.                              SYM11610
116200       420-EXIT.                                                  SYM11620
116300           EXIT.                                                  SYM11630
116400                                                                  SYM11640
116500*    A DISEASE PREDICTED BY THE SCORER BUT MISSING FROM THE       SYM11650
116600*    DISEASES FILE IS NOT A REASON TO ABEND THE RUN - THE RESULT  SYM11660
116700*    ROW GOES OUT WITH BLANK COUNSELING TEXT.                     SYM11670
116800       430-LOOKUP-DISEASE-INFO.                                   SYM11680
116900           SET MATCH-NOT-FOUND TO TRUE.                           SYM11690
117000           SET DIS-IDX TO 1                                       SYM11700
117100*    FULL DISEASE DETAIL COMES FROM THE DISEASES FILE, NOT        SYM11710
117200*    FROM THE SCORING TABLES.                                     SYM11720
117300           SEARCH DISEASE-TAB-ROW                                 SYM11730
117400               AT END NEXT SENTENCE                               SYM11740
117500               WHEN DISEASE-TAB-NAME (DIS-IDX) = RES-DISEASE      SYM11750
117600                   SET MATCH-FOUND TO TRUE.                       SYM11760
117700*    FOUND - CARRY FORWARD THE COUNSELING TEXT.                   SYM11770
117800           IF MATCH-FOUND                                         SYM11780
117900               MOVE DISEASE-TAB-DESC (DIS-IDX) TO RES-DESCRIPTION SYM11790
118000               MOVE DISEASE-TAB-PRECAU (DIS-IDX) TO               SYM11800
118100                   RES-PRECAUTIONS                                SYM11810
118200               MOVE DISEASE-TAB-DIET (DIS-IDX) TO RES-DIET        SYM11820
118300               MOVE DISEASE-TAB-WORKOUT (DIS-IDX) TO RES-WORKOUT  SYM11830
118400               MOVE DISEASE-TAB-MEDIC (DIS-IDX) TO RES-MEDICATION SYM11840
118500           ELSE                                                   SYM11850
118600               MOVE SPACES TO RES-DESCRIPTION RES-PRECAUTIONS     SYM11860
118700                    RES-DIET RES-WORKOUT RES-MEDICATION.          SYM11870
118800       430-EXIT.                                                  SYM11880
118900           EXIT.                                                  SYM11890
119000                                                                  SYM11900
119100*    DIAGNOSIS REPORT - HEADER, SYMPTOM LIST, RANKED RESULT LINES SYM11910
119200       500-PRINT-DIAGNOSIS.                                       SYM11920
119300           MOVE SPACES TO WS-DIAG-HDR-LINE.                       SYM11930
119400           MOVE PAT-ID TO HL-PAT-ID.                              SYM11940
119500           MOVE WS-POSTED-DIAG-ID TO HL-DIAG-ID.                  SYM11950
119600           MOVE WS-RUN-DATE-8 TO HL-DIAG-DATE.                    SYM11960
119700           WRITE RPT-REC FROM WS-DIAG-HDR-LINE.                   SYM11970
119800           MOVE SPACES TO WS-SYMPTOM-LIST-LINE.                   SYM11980
119900           PERFORM 510-BUILD-SYMPTOM-LIST THRU 510-EXIT.          SYM11990
120000           WRITE RPT-REC FROM WS-SYMPTOM-LIST-LINE.               SYM12000
120100           WRITE RPT-REC FROM WS-RANK-COLHDR-LINE.                SYM12010
120200           PERFORM 520-PRINT-ONE-RESULT-LINE THRU 520-EXIT        SYM12020
120300               VARYING TOP-IDX FROM 1 BY 1                        SYM12030
120400               UNTIL TOP-IDX > WS-TOP-COUNT.                      SYM12040
120500           WRITE RPT-REC FROM WS-BLANK-LINE.                      SYM12050
120600       500-EXIT.                                                  SYM12060
120700           EXIT.                                                  SYM12070
120800                                                                  SYM12080
120900*    BUILDS A COMMA-SEPARATED SYMPTOM LIST BY REUSING THE SAME    SYM12090
121000*    STRING POINTER ACROSS REPEATED CALLS - NO FUNCTION, NO       SYM12100
121100*    VARIABLE-LENGTH STRING OPERAND LIST.                         SYM12110
121200       510-BUILD-SYMPTOM-LIST.                                    SYM12120
121300           MOVE 1 TO WS-PTR.                                      SYM12130
121400           PERFORM 512-APPEND-ONE-SYMPTOM THRU 512-EXIT           SYM12140
121500               VARYING NORM-IDX FROM 1 BY 1                       SYM12150
121600               UNTIL NORM-IDX > WS-NORM-COUNT.                    SYM12160
121700       510-EXIT.                                                  SYM12170
121800           EXIT.                                                  SYM12180
121900                                                                  SYM12190
122000*    APPENDS ONE SYMPTOM NAME, WITH A LEADING COMMA-SPACE IF      SYM12200
122100*    IT IS NOT THE FIRST ONE ON THE LINE.  SL-SYMPTOM-LIST IS     SYM12210
122200*    113 BYTES - MORE THAN ENOUGH FOR TEN 30-BYTE NAMES PLUS      SYM12220
122300*    SEPARATORS, SO NO OVERFLOW CHECK IS NEEDED HERE.             SYM12230
122400       512-APPEND-ONE-SYMPTOM.                                    SYM12240
122500           MOVE NORM-SYMPTOM-NAME (NORM-IDX) TO WS-TRIM-SOURCE.   SYM12250
122600           PERFORM 296-FIND-TRIM-LENGTH THRU 296-EXIT.            SYM12260
122700*    FIRST SYMPTOM ON THE LINE GETS NO LEADING COMMA.             SYM12270
122800           IF NORM-IDX = 1                                        SYM12280
122900               STRING WS-TRIM-SOURCE (1:WS-TRIM-LENGTH)           SYM12290
123000                      DELIMITED BY SIZE                           SYM12300
123100                      INTO SL-SYMPTOM-LIST                        SYM12310
123200                      WITH POINTER WS-PTR                         SYM12320
123300           ELSE                                                   SYM12330
123400               STRING ", "                 DELIMITED BY SIZE      SYM12340
123500                      WS-TRIM-SOURCE (1:WS-TRIM-LENGTH)           SYM12350
123600                      DELIMITED BY SIZE                           SYM12360
123700                      INTO SL-SYMPTOM-LIST                        SYM12370
123800                      WITH POINTER WS-PTR.                        SYM12380
123900       512-EXIT.                                                  SYM12390
124000           EXIT.                                                  SYM12400
124100                                                                  SYM12410
124200*    ONE RANK/DISEASE/PROBABILITY LINE, RANK 1 THROUGH            SYM12420
124300*    WS-TOP-COUNT.                                                SYM12430
124400       520-PRINT-ONE-RESULT-LINE.                                 SYM12440
124500           MOVE SPACES TO WS-RANK-DETAIL-LINE.                    SYM12450
124600           MOVE TOP-IDX TO RL-RANK.                               SYM12460
124700           MOVE TOP-DISEASE-NAME (TOP-IDX) TO RL-DISEASE.         SYM12470
124800           MOVE TOP-DISEASE-PROB (TOP-IDX) TO RL-PROBABILITY.     SYM12480
124900           WRITE RPT-REC FROM WS-RANK-DETAIL-LINE.                SYM12490
125000       520-EXIT.                                                  SYM12500
125100           EXIT.                                                  SYM12510
125200                                                                  SYM12520
125300*    PRINTS THE REJECT LINE WITH WHATEVER REASON 100-MAINLINE     SYM12530
125400*    SET IN WS-REJECT-REASON - NO DIAGHDR/DIAGRES ROWS GO OUT     SYM12540
125500*    FOR A REJECTED REPORT.                                       SYM12550
125600       540-PRINT-REJECT.                                          SYM12560
125700           MOVE SPACES TO WS-REJECT-LINE.                         SYM12570
125800           MOVE PAT-ID TO RJ-PAT-ID.                              SYM12580
125900           MOVE WS-REJECT-REASON TO RJ-REASON.                    SYM12590
126000           WRITE RPT-REC FROM WS-REJECT-LINE.                     SYM12600
126100           WRITE RPT-REC FROM WS-BLANK-LINE.                      SYM12610
126200       540-EXIT.                                                  SYM12620
126300           EXIT.                                                  SYM12630
126400                                                                  SYM12640
126500*    CLOSES ALL EIGHT FILES IN THE SAME ORDER THEY WERE           SYM12650
126600*    OPENED IN 800.  ALSO CALLED FROM 1000-ABEND-RTN SO AN        SYM12660
126700*    ABENDING RUN STILL LEAVES ITS OUTPUT DATASETS PROPERLY       SYM12670
126800*    CLOSED BEFORE THE FORCED DUMP.                               SYM12680
126900       700-CLOSE-FILES.                                           SYM12690
127000           CLOSE SYMPTOMS-FILE SYNONYMS-FILE SYMPMAP-FILE         SYM12700
127100                 DISEASES-FILE PATIENTS-FILE DIAGHDR-FILE         SYM12710
127200                 DIAGRES-FILE RPTFILE-FILE.                       SYM12720
127300       700-EXIT.                                                  SYM12730
127400           EXIT.                                                  SYM12740
127500                                                                  SYM12750
127600*    FOUR REFERENCE FILES AND THE PATIENT FEED OPEN INPUT,        SYM12760
127700*    THE THREE OUTPUT FILES OPEN OUTPUT.  A BAD FILE STATUS       SYM12770
127800*    ON ANY OF THEM DRIVES STRAIGHT TO 1000-ABEND-RTN.            SYM12780
127900       800-OPEN-FILES.                                            SYM12790
128000           OPEN INPUT  SYMPTOMS-FILE SYNONYMS-FILE SYMPMAP-FILE   SYM12800
128100                       DISEASES-FILE PATIENTS-FILE.               SYM12810
128200           OPEN OUTPUT DIAGHDR-FILE DIAGRES-FILE RPTFILE-FILE.    SYM12820
128300           OPEN OUTPUT SYSOUT-FILE.                               SYM12830
128400       800-EXIT.                                                  SYM12840
128500           EXIT.                                                  SYM12850
128600                                                                  SYM12860
128700*    END-OF-JOB RUN TOTALS - PRINTED TO RPTFILE AND ECHOED TO     SYM12870
128800*    THE CONSOLE FOR THE OPERATOR.                                SYM12880
128900       900-CLEANUP.                                               SYM12890
129000           WRITE RPT-REC FROM WS-BLANK-LINE.                      SYM12900
129100           MOVE "REPORTS READ.................." TO TL-LABEL.     SYM12910
129200           MOVE REPORTS-READ TO TL-COUNT.                         SYM12920
129300           WRITE RPT-REC FROM WS-TOTAL-LINE.                      SYM12930
129400           MOVE "REPORTS REJECTED.............." TO TL-LABEL.     SYM12940
129500           MOVE REPORTS-REJECTED TO TL-COUNT.                     SYM12950
129600           WRITE RPT-REC FROM WS-TOTAL-LINE.                      SYM12960
129700           MOVE "DIAGNOSES POSTED.............." TO TL-LABEL.     SYM12970
129800           MOVE DIAGNOSES-WRITTEN TO TL-COUNT.                    SYM12980
129900           WRITE RPT-REC FROM WS-TOTAL-LINE.                      SYM12990
130000           MOVE "DIAGNOSIS RESULTS POSTED......" TO TL-LABEL.     SYM13000
130100           MOVE RESULTS-WRITTEN TO TL-COUNT.                      SYM13010
130200           WRITE RPT-REC FROM WS-TOTAL-LINE.                      SYM13020
130300           DISPLAY "SYMDIAG - REPORTS READ      " REPORTS-READ    SYM13030
130400               UPON CONSOLE.                                      SYM13040
130500           DISPLAY "SYMDIAG - REPORTS REJECTED  " REPORTS-REJECTEDSYM13050
130600               UPON CONSOLE.                                      SYM13060
130700           DISPLAY "SYMDIAG - DIAGNOSES POSTED  "                 SYM13070
130800               DIAGNOSES-WRITTEN                                  SYM13080
130900               UPON CONSOLE.                                      SYM13090
131000       900-EXIT.                                                  SYM13100
131100           EXIT.                                                  SYM13110
131200                                                                  SYM13120
131300*    ABEND TRICK - WRITE THE TRACE RECORD TO SYSOUT, CLOSE WHAT   SYM13130
131400*    IS OPEN, TELL THE CONSOLE, THEN FORCE AN 0C7 SO THE DUMP     SYM13140
131500*    LANDS ON THE PARAGRAPH THAT DETECTED THE PROBLEM.            SYM13150
131600       1000-ABEND-RTN.                                            SYM13160
131700           MOVE ZERO TO ZERO-VAL.                                 SYM13170
131800           MOVE 1 TO ONE-VAL.                                     SYM13180
131900           WRITE SYSOUT-REC FROM ABEND-REC.                       SYM13190
132000           PERFORM 700-CLOSE-FILES THRU 700-EXIT.                 SYM13200
132100           DISPLAY "SYMDIAG - ABEND FORCED - SEE SYSOUT"          SYM13210
132200               UPON CONSOLE.                                      SYM13220
132300           DIVIDE ZERO-VAL INTO ONE-VAL.                          SYM13230
