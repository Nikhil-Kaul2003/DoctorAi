000100******************************************************************DRS00010
000200*    COPYBOOK      DIAGRES                                        DRS00020
000300*    USED BY       SYMDIAG (OUTPUT), HISTRPT (INPUT)              DRS00030
000400*    DESCRIPTION   DIAGNOSIS RESULT RECORD - ONE PER PREDICTED    DRS00040
000500*                  DISEASE ON A POSTED DIAGNOSIS (UP TO 3 PER     DRS00050
000600*                  DIAGNOSIS, RANK 1 = HIGHEST PROBABILITY).      DRS00060
000700******************************************************************DRS00070
000800*    07/12/03  MMC   ORIGINAL - SYMPTOM DIAGNOSIS BATCH           DRS00080
000900*    08/01/11  MMC   ADDED RESERVE FILLER TO MATCH DIAGHDR HABIT  DRS00090
001000******************************************************************DRS00100
001100    01  DIAGNOSIS-RESULT-REC.                                     DRS00110
001200        05  RES-DIAG-ID                PIC 9(06).                 DRS00120
001300        05  RES-RANK                   PIC 9(01).                 DRS00130
001400        05  RES-DISEASE                PIC X(30).                 DRS00140
001500        05  RES-PROBABILITY            PIC 9(03)V9.               DRS00150
001600        05  RES-DESCRIPTION            PIC X(120).                DRS00160
001700        05  RES-PRECAUTIONS            PIC X(120).                DRS00170
001800        05  RES-DIET                   PIC X(80).                 DRS00180
001900        05  RES-WORKOUT                PIC X(80).                 DRS00190
002000        05  RES-MEDICATION             PIC X(80).                 DRS00200
002100        05  FILLER                     PIC X(04)  VALUE SPACES.   DRS00210
