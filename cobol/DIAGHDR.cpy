000100******************************************************************DHD00010
000200*    COPYBOOK      DIAGHDR                                        DHD00020
000300*    USED BY       SYMDIAG (OUTPUT), HISTRPT (INPUT)              DHD00030
000400*    DESCRIPTION   DIAGNOSIS HEADER RECORD - ONE PER POSTED       DHD00040
000500*                  DIAGNOSIS.  THIS IS THE JOB'S OWN HISTORY      DHD00050
000600*                  STORE RECORD, REWRITTEN WHOLESALE EACH RUN, SO DHD00060
000700*                  THE RECORD CARRIES A SMALL RESERVE AREA LIKE   DHD00070
000800*                  THE OTHER MASTER LAYOUTS IN THIS SHOP.         DHD00080
000900******************************************************************DHD00090
001000*    07/12/03  MMC   ORIGINAL - SYMPTOM DIAGNOSIS BATCH           DHD00100
001100*    08/01/11  MMC   DROPPED STALE FIELD COUNT FROM HDR-LEN NOTE -DHD00110
001200*                  SEE RUN BOOK FOR THE 322 VS 324 QUESTION       DHD00120
001300******************************************************************DHD00130
001400    01  DIAGNOSIS-HEADER-REC.                                     DHD00140
001500        05  DIAG-ID                    PIC 9(06).                 DHD00150
001600        05  DIAG-PAT-ID                PIC X(08).                 DHD00160
001700        05  DIAG-DATE                  PIC X(08).                 DHD00170
001800        05  DIAG-SYMPTOM-COUNT         PIC 9(02).                 DHD00180
001900        05  DIAG-SYMPTOMS.                                        DHD00190
002000            10  DIAG-SYMPTOM OCCURS 10 TIMES                      DHD00200
002100                                       PIC X(30).                 DHD00210
002200        05  FILLER                     PIC X(04)  VALUE SPACES.   DHD00220
