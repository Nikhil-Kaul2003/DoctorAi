000100       IDENTIFICATION DIVISION.                                   HRP00010
000200***************************************************************** HRP00020
000300       PROGRAM-ID.  HISTRPT.                                      HRP00030
000400       AUTHOR. J SAYLES.                                          HRP00040
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                    HRP00050
000600       DATE-WRITTEN. 01/23/88.                                    HRP00060
000700       DATE-COMPILED. 01/23/88.                                   HRP00070
000800       SECURITY. NON-CONFIDENTIAL.                                HRP00080
000900***************************************************************** HRP00090
001000*    CHANGE LOG                                                   HRP00100
001100*    ----------                                                   HRP00110
001200*    88/01/23  JRS   ORIGINAL - READS THE DIAGNOSIS HEADER AND    HRP00120
001300*                  RESULT HISTORY FILES AND LISTS EVERY PAST      HRP00130
001400*                  DIAGNOSIS NEWEST FIRST, SHOWING THE TOP-RANKED HRP00140
001500*                  DISEASE FOR EACH.  REQUEST DIAG-0002.          HRP00150
001600*    89/09/18  JRS   ADDED THE OPTIONAL CONTROL-CARD DETAIL LOOKUPHRP00160
001700*                  SO THE CLINIC COULD PULL ALL THREE CANDIDATE   HRP00170
001800*                  DISEASES FOR ONE VISIT WITHOUT A CUSTOM QUERY. HRP00180
001900*                  REQUEST DIAG-0019.                             HRP00190
002000*    91/02/27  TGD   HEADER TABLE RAISED TO 500 ROWS - THE PILOT  HRP00200
002100*                  SITE WAS LOSING HISTORY OFF THE BACK OF THE    HRP00210
002200*                  TABLE ON A BUSY WEEK.                          HRP00220
002300*    93/07/22  JRS   RESULT TABLE RAISED TO 1500 ROWS TO MATCH THEHRP00230
002400*                  HEADER TABLE EXPANSION ABOVE.                  HRP00240
002500*    95/03/09  JRS   DETAIL REPORT NOW PRINTS RESULTS IN THE ORDERHRP00250
002600*                  WRITTEN (RANK ASCENDING) INSTEAD OF RE-SCAN    HRP00260
002700*                  FOR EACH RANK - NO FUNCTIONAL CHANGE, JUST     HRP00270
002800*                  FEWER TABLE SCANS ON THE YEAR-END RUN.         HRP00280
002900*    99/01/14  TGD   Y2K REVIEW - DATES ARE CARRIED AS THEY COME  HRP00290
003000*                  OFF DIAGHDR (ALREADY YYYYMMDD FROM SYMDIAG'S   HRP00300
003100*                  OWN Y2K FIX) - NO CHANGE REQUIRED HERE.        HRP00310
003200*                  REQUEST Y2K-0462.                              HRP00320
003300*    02/10/15  RDP  CONTROL CARD NOW TOLERATES A BLANK OR SPACE-  HRP00330
003400*                  FILLED RECORD AS SUMMARY-ONLY INSTEAD OF       HRP00340
003500*                  ABENDING ON THE DIAGNOSIS-ID NUMERIC TEST.     HRP00350
003600*                  REQUEST DIAG-0110.                             HRP00360
003700*    08/02/19  MMC   CONFIRMED REPORT LAYOUT LINES UP WITH THE    HRP00370
003800*                  WIDER RES-DESCRIPTION/RES-PRECAUTIONS FIELDS   HRP00380
003900*                  ADDED TO DIAGRES BY SYMDIAG REQUEST DIAG-0014. HRP00390
004000*    08/05/06  JRS   PULLED THE TRIM/DATE WORKING FIELDS AND TWO  HRP00400
004100*                  SINGLE-PURPOSE SWITCHES OUT OF THEIR GROUPED   HRP00410
004200*                  01S AND CARRIED THEM AS 77-LEVELS, MATCHING    HRP00420
004300*                  HOW PATSRCH CARRIES WS-DATE AND ITS MORE-xxx-SWHRP00430
004400*                  FIELDS.  NO LOGIC CHANGE.                      HRP00440
004500*    09/03/11  RDP  WALKED THE WHOLE PROGRAM AND ADDED FIELD-LEVELHRP00450
004600*                  AND PARAGRAPH-LEVEL COMMENTS THROUGHOUT SO THE HRP00460
004700*                  NEXT ROTATION DOES NOT HAVE TO RELEARN THIS JOBHRP00470
004800*                  FROM THE CODE ALONE.                           HRP00480
004900***************************************************************** HRP00490
005000                                                                  HRP00500
005100       ENVIRONMENT DIVISION.                                      HRP00510
005200       CONFIGURATION SECTION.                                     HRP00520
005300       SOURCE-COMPUTER. IBM-390.                                  HRP00530
005400       OBJECT-COMPUTER. IBM-390.                                  HRP00540
005500       SPECIAL-NAMES.                                             HRP00550
005600           C01 IS TOP-OF-FORM.                                    HRP00560
005700                                                                  HRP00570
005800       INPUT-OUTPUT SECTION.                                      HRP00580
005900       FILE-CONTROL.                                              HRP00590
006000           SELECT SYSOUT-FILE     ASSIGN TO SYSOUT.               HRP00600
006100           SELECT DIAGHDR-FILE    ASSIGN TO DIAGHDR               HRP00610
006200               FILE STATUS IS HDRFCD.                             HRP00620
006300           SELECT DIAGRES-FILE    ASSIGN TO DIAGRES               HRP00630
006400               FILE STATUS IS RESFCD.                             HRP00640
006500           SELECT HISTCTL-FILE    ASSIGN TO HISTCTL               HRP00650
006600               FILE STATUS IS CTLFCD.                             HRP00660
006700           SELECT RPTFILE-FILE    ASSIGN TO RPTFILE               HRP00670
006800               FILE STATUS IS RPTFCD.                             HRP00680
006900                                                                  HRP00690
007000       DATA DIVISION.                                             HRP00700
007100       FILE SECTION.                                              HRP00710
007200                                                                  HRP00720
007300       FD  SYSOUT-FILE                                            HRP00730
007400           LABEL RECORDS ARE STANDARD.                            HRP00740
007500       01  SYSOUT-REC                PIC X(130).                  HRP00750
007600                                                                  HRP00760
007700       FD  DIAGHDR-FILE                                           HRP00770
007800           LABEL RECORDS ARE STANDARD.                            HRP00780
007900       01  DIAGHDR-REC                PIC X(328).                 HRP00790
008000                                                                  HRP00800
008100       FD  DIAGRES-FILE                                           HRP00810
008200           LABEL RECORDS ARE STANDARD.                            HRP00820
008300       01  DIAGRES-REC                PIC X(525).                 HRP00830
008400                                                                  HRP00840
008500*    CONTROL CARD - ONE RECORD, A SIX-DIGIT DIAGNOSIS ID OR BLANK HRP00850
008600*    FOR A SUMMARY-ONLY RUN.  SEE CHANGE LOG 89/09/18, 02/10/15.  HRP00860
008700       FD  HISTCTL-FILE                                           HRP00870
008800           LABEL RECORDS ARE STANDARD.                            HRP00880
008900       01  HISTCTL-REC               PIC X(06).                   HRP00890
009000                                                                  HRP00900
009100       FD  RPTFILE-FILE                                           HRP00910
009200           LABEL RECORDS ARE STANDARD.                            HRP00920
009300       01  RPT-REC                    PIC X(132).                 HRP00930
009400                                                                  HRP00940
009500       WORKING-STORAGE SECTION.                                   HRP00950
009600                                                                  HRP00960
009700*    FILE STATUS BYTES FOR EVERY SELECT IN THIS JOB EXCEPT        HRP00970
009800*    SYSOUT, WHICH HAS NONE TO CHECK.                             HRP00980
009900       01  FILE-STATUS-CODES.                                     HRP00990
010000*    DIAGNOSIS HEADER HISTORY FILE.                               HRP01000
010100           05  HDRFCD                 PIC X(02).                  HRP01010
010200               88  HDR-OK             VALUE "00".                 HRP01020
010300               88  HDR-EOF            VALUE "10".                 HRP01030
010400*    DIAGNOSIS RESULT HISTORY FILE.                               HRP01040
010500           05  RESFCD                 PIC X(02).                  HRP01050
010600               88  RES-OK             VALUE "00".                 HRP01060
010700               88  RES-EOF            VALUE "10".                 HRP01070
010800*    OPTIONAL DETAIL CONTROL CARD - SEE CHANGE LOG 89/09/18.      HRP01080
010900           05  CTLFCD                 PIC X(02).                  HRP01090
011000               88  CTL-OK             VALUE "00".                 HRP01100
011100               88  CTL-EOF            VALUE "10".                 HRP01110
011200*    PRINTED REPORT FILE (OUTPUT ONLY).                           HRP01120
011300           05  RPTFCD                 PIC X(02).                  HRP01130
011400               88  RPT-OK             VALUE "00".                 HRP01140
011500           05  FILLER                 PIC X(06)  VALUE SPACES.    HRP01150
011600                                                                  HRP01160
011700       COPY ABENDREC.                                             HRP01170
011800                                                                  HRP01180
011900*    DIAGNOSIS HEADER HISTORY, LOADED IN FILE ORDER (CHRONO -     HRP01190
012000*    DIAG-ID ASCENDING SINCE SYMDIAG ASSIGNS IDS GAP-FREE FROM 1).HRP01200
012100*    NEWEST-FIRST LISTING IS A BACKWARD WALK OF THIS TABLE, NOT A HRP01210
012200*    SORT - SEE CHANGE LOG 88/01/23.                              HRP01220
012300       01  WS-HEADER-TABLE.                                       HRP01230
012400           05  HDR-TAB-ROW OCCURS 500 TIMES                       HRP01240
012500               INDEXED BY HDR-IDX.                                HRP01250
012600               10  HDR-TAB-DIAG-ID       PIC 9(06).               HRP01260
012700               10  HDR-TAB-PAT-ID        PIC X(08).               HRP01270
012800               10  HDR-TAB-DATE          PIC X(08).               HRP01280
012900               10  HDR-TAB-SYMPTOM-COUNT PIC 9(02).               HRP01290
013000               10  HDR-TAB-SYMPTOMS.                              HRP01300
013100                   15  HDR-TAB-SYMPTOM OCCURS 10 TIMES            HRP01310
013200                       PIC X(30).                                 HRP01320
013300                                                                  HRP01330
013400*    DIAGNOSIS RESULT HISTORY, LOADED IN FILE ORDER (DIAG-ID      HRP01340
013500*    RANK ASCENDING WITHIN A DIAGNOSIS = PROBABILITY DESCENDING - HRP01350
013600*    SYMDIAG WRITES RANK 1 FIRST).  A FORWARD SCAN FOR A GIVEN    HRP01360
013700*    DIAG-ID ALREADY YIELDS RANK 1,2,3 IN ORDER - SEE CHANGE LOG  HRP01370
013800*    95/03/09.                                                    HRP01380
013900       01  WS-RESULT-TABLE.                                       HRP01390
014000           05  RES-TAB-ROW OCCURS 1500 TIMES                      HRP01400
014100               INDEXED BY RES-IDX.                                HRP01410
014200               10  RES-TAB-DIAG-ID       PIC 9(06).               HRP01420
014300               10  RES-TAB-RANK          PIC 9(01).               HRP01430
014400               10  RES-TAB-DISEASE       PIC X(30).               HRP01440
014500               10  RES-TAB-PROBABILITY   PIC 9(03)V9.             HRP01450
014600               10  RES-TAB-DESCRIPTION   PIC X(120).              HRP01460
014700               10  RES-TAB-PRECAUTIONS   PIC X(120).              HRP01470
014800               10  RES-TAB-DIET          PIC X(80).               HRP01480
014900               10  RES-TAB-WORKOUT       PIC X(80).               HRP01490
015000               10  RES-TAB-MEDICATION    PIC X(80).               HRP01500
015100                                                                  HRP01510
015200*    TRACE FIELDS - FOR DUMP READING ONLY.  SEE LOG 91/02/27.     HRP01520
015300       01  WS-TRACE-FIELDS.                                       HRP01530
015400*    THE X-REDEFINES PAIRS BELOW LET 900-CLEANUP MOVE THE         HRP01540
015500*    COMP COUNTERS INTO A DISPLAYABLE FORM FOR THE DUMP           HRP01550
015600*    RECORD WITHOUT AN EXPLICIT NUMERIC-TO-DISPLAY MOVE.          HRP01560
015700           05  WS-TRACE-HDR-COUNT      PIC S9(4) COMP.            HRP01570
015800           05  WS-TRACE-HDR-COUNT-X REDEFINES                     HRP01580
015900               WS-TRACE-HDR-COUNT     PIC X(02).                  HRP01590
016000           05  WS-TRACE-RES-COUNT      PIC S9(4) COMP.            HRP01600
016100           05  WS-TRACE-RES-COUNT-X REDEFINES                     HRP01610
016200               WS-TRACE-RES-COUNT     PIC X(02).                  HRP01620
016300           05  FILLER                  PIC X(04)  VALUE SPACES.   HRP01630
016400                                                                  HRP01640
016500*    STANDALONE SCRATCH FIELDS - NOT PART OF ANY LARGER RECORD, SOHRP01650
016600*    CARRIED AS 77-LEVELS THE SAME WAY PATSRCH CARRIES WS-DATE ANDHRP01660
016700*    ITS MORE-xxx-SW FIELDS.  SEE CHANGE LOG 08/05/06.            HRP01670
016800       77  WS-TRIM-SOURCE              PIC X(30).                 HRP01680
016900       77  WS-TRIM-LENGTH              PIC S9(4)  COMP.           HRP01690
017000       77  WS-SCAN-POS                 PIC S9(4)  COMP.           HRP01700
017100       77  WS-PTR                      PIC S9(4)  COMP.           HRP01710
017200*    Y2K-SAFE RUN DATE - SAME CENTURY-WINDOW BUILD SYMDIAG USES.  HRP01720
017300       77  WS-RUN-DATE-6               PIC 9(06).                 HRP01730
017400       77  WS-RUN-DATE-BRKDN REDEFINES WS-RUN-DATE-6.             HRP01740
017500           05  WS-RUN-YY              PIC 9(02).                  HRP01750
017600           05  WS-RUN-MM              PIC 9(02).                  HRP01760
017700           05  WS-RUN-DD              PIC 9(02).                  HRP01770
017800       77  WS-CENTURY                  PIC 9(02).                 HRP01780
017900       77  WS-RUN-DATE-8               PIC 9(08).                 HRP01790
018000       77  MATCH-FOUND-SW              PIC X(01)  VALUE "N".      HRP01800
018100           88  MATCH-FOUND             VALUE "Y".                 HRP01810
018200           88  MATCH-NOT-FOUND         VALUE "N".                 HRP01820
018300       77  DETAIL-REQUEST-SW           PIC X(01)  VALUE "N".      HRP01830
018400           88  DETAIL-REQUESTED        VALUE "Y".                 HRP01840
018500           88  NO-DETAIL-REQUEST       VALUE "N".                 HRP01850
018600                                                                  HRP01860
018700*    RUN COUNTERS AND THE ONE WORKING FIELD (WS-DETAIL-DIAG-ID)   HRP01870
018800*    THAT CARRIES THE CONTROL-CARD DIAGNOSIS ID THROUGH THE       HRP01880
018900*    DETAIL REPORT PARAGRAPHS.                                    HRP01890
019000       01  COUNTERS-AND-ACCUMULATORS.                             HRP01900
019100           05  WS-HDR-COUNT            PIC S9(4)  COMP.           HRP01910
019200           05  WS-RES-COUNT            PIC S9(4)  COMP.           HRP01920
019300           05  WS-TOP-RANK-IDX          PIC S9(4)  COMP.          HRP01930
019400           05  WS-SYM-SUB              PIC S9(4)  COMP.           HRP01940
019500           05  DIAGNOSES-LISTED        PIC S9(7)  COMP.           HRP01950
019600           05  WS-LINES                PIC 9(02)  VALUE 99.       HRP01960
019700           05  WS-PAGES                PIC 9(03)  VALUE 1.        HRP01970
019800           05  WS-DETAIL-DIAG-ID        PIC 9(06)  VALUE ZERO.    HRP01980
019900           05  WS-DETAIL-DIAG-ID-X REDEFINES                      HRP01990
020000               WS-DETAIL-DIAG-ID       PIC X(06).                 HRP02000
020100           05  FILLER                  PIC X(06)  VALUE SPACES.   HRP02010
020200                                                                  HRP02020
020300*    END-OF-FILE SWITCHES FOR THE TWO HISTORY FILE LOADS.  THE    HRP02030
020400*    TWO SINGLE-PURPOSE WORKING SWITCHES (MATCH-FOUND-SW AND      HRP02040
020500*    DETAIL-REQUEST-SW) MOVED TO THE 77-LEVEL BLOCK ABOVE - SEE   HRP02050
020600*    CHANGE LOG 08/05/06.                                         HRP02060
020700       01  FLAGS-AND-SWITCHES.                                    HRP02070
020800           05  MORE-HEADERS-SW        PIC X(01)  VALUE "Y".       HRP02080
020900               88  MORE-HEADERS       VALUE "Y".                  HRP02090
021000               88  NO-MORE-HEADERS    VALUE "N".                  HRP02100
021100           05  MORE-RESULTS-SW        PIC X(01)  VALUE "Y".       HRP02110
021200               88  MORE-RESULTS       VALUE "Y".                  HRP02120
021300               88  NO-MORE-RESULTS    VALUE "N".                  HRP02130
021400                                                                  HRP02140
021500*    PAGE HEADER - SAME AFTER-ADVANCING-TOP-OF-FORM STYLE PATLIST HRP02150
021600*    USES FOR THE DAILY CHARGES LIST.                             HRP02160
021700       01  WS-PAGE-HDR-LINE.                                      HRP02170
021800           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP02180
021900           05  FILLER                  PIC X(30)                  HRP02190
022000               VALUE "DIAGNOSIS HISTORY REPORT".                  HRP02200
022100           05  FILLER                  PIC X(10)  VALUE SPACES.   HRP02210
022200           05  PH-RUN-DATE             PIC X(08).                 HRP02220
022300           05  FILLER                  PIC X(10)  VALUE SPACES.   HRP02230
022400           05  FILLER                  PIC X(12)                  HRP02240
022500               VALUE "PAGE NUMBER:".                              HRP02250
022600           05  PH-PAGE-NBR             PIC ZZ9.                   HRP02260
022700           05  FILLER                  PIC X(58)  VALUE SPACES.   HRP02270
022800                                                                  HRP02280
022900*    COLUMN HEADINGS FOR THE SUMMARY REPORT.                      HRP02290
023000       01  WS-SUMM-COLHDR-LINE.                                   HRP02300
023100           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP02310
023200           05  FILLER                  PIC X(08)  VALUE "DIAG-ID".HRP02320
023300           05  FILLER                  PIC X(11)  VALUE "DATE".   HRP02330
023400           05  FILLER                  PIC X(09)  VALUE "SYM-CNT".HRP02340
023500           05  FILLER                  PIC X(32)                  HRP02350
023600               VALUE "TOP DISEASE".                               HRP02360
023700           05  FILLER                  PIC X(11)                  HRP02370
023800               VALUE "PROBABILITY".                               HRP02380
023900           05  FILLER                  PIC X(60)  VALUE SPACES.   HRP02390
024000                                                                  HRP02400
024100*    ONE LINE PER POSTED DIAGNOSIS ON THE SUMMARY REPORT.         HRP02410
024200       01  WS-SUMM-DETAIL-LINE.                                   HRP02420
024300           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP02430
024400           05  SL-DIAG-ID              PIC ZZZZZ9.                HRP02440
024500           05  FILLER                  PIC X(02)  VALUE SPACES.   HRP02450
024600           05  SL-DATE                 PIC X(08).                 HRP02460
024700           05  FILLER                  PIC X(03)  VALUE SPACES.   HRP02470
024800           05  SL-SYMPTOM-COUNT        PIC ZZ9.                   HRP02480
024900           05  FILLER                  PIC X(06)  VALUE SPACES.   HRP02490
025000           05  SL-DISEASE              PIC X(30).                 HRP02500
025100           05  FILLER                  PIC X(02)  VALUE SPACES.   HRP02510
025200           05  SL-PROBABILITY          PIC ZZ9.9.                 HRP02520
025300           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP02530
025400           05  FILLER                  PIC X(03)  VALUE "PCT".    HRP02540
025500           05  FILLER                  PIC X(62)  VALUE SPACES.   HRP02550
025600                                                                  HRP02560
025700*    PRINTED INSTEAD OF WS-SUMM-DETAIL-LINE WHEN A HEADER ROW     HRP02570
025800*    HAS NO MATCHING RESULT ROW - SHOULD NEVER HAPPEN IF          HRP02580
025900*    SYMDIAG POSTED THE PAIR TOGETHER, BUT CHEAP TO GUARD FOR.    HRP02590
026000       01  WS-SUMM-NOTFOUND-LINE.                                 HRP02600
026100           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP02610
026200           05  NF-DIAG-ID               PIC ZZZZZ9.               HRP02620
026300           05  FILLER                  PIC X(02)  VALUE SPACES.   HRP02630
026400           05  FILLER                  PIC X(40)                  HRP02640
026500               VALUE "HAS NO RESULT RECORDS - SKIPPED".           HRP02650
026600           05  FILLER                  PIC X(83)  VALUE SPACES.   HRP02660
026700                                                                  HRP02670
026800*    RUN TOTAL AT THE FOOT OF THE SUMMARY REPORT.                 HRP02680
026900       01  WS-SUMM-TOTAL-LINE.                                    HRP02690
027000           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP02700
027100           05  FILLER                  PIC X(18)                  HRP02710
027200               VALUE "DIAGNOSES LISTED".                          HRP02720
027300           05  TL-COUNT                PIC ZZZ9.                  HRP02730
027400           05  FILLER                  PIC X(109) VALUE SPACES.   HRP02740
027500                                                                  HRP02750
027600*    DETAIL REPORT - ONE DIAGNOSIS, ALL CANDIDATE RESULTS.  SEE   HRP02760
027700*    CHANGE LOG 89/09/18.                                         HRP02770
027800       01  WS-DETAIL-HDR-LINE.                                    HRP02780
027900           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP02790
028000           05  FILLER                  PIC X(17)                  HRP02800
028100               VALUE "DIAGNOSIS DETAIL".                          HRP02810
028200           05  FILLER                  PIC X(05)  VALUE "  ID ".  HRP02820
028300           05  DH-DIAG-ID              PIC ZZZZZ9.                HRP02830
028400           05  FILLER                  PIC X(04)  VALUE SPACES.   HRP02840
028500           05  FILLER                  PIC X(08)                  HRP02850
028600               VALUE "PATIENT ".                                  HRP02860
028700           05  DH-PAT-ID               PIC X(08).                 HRP02870
028800           05  FILLER                  PIC X(06)  VALUE "  DATE". HRP02880
028900           05  DH-DATE                 PIC X(08).                 HRP02890
029000           05  FILLER                  PIC X(69)  VALUE SPACES.   HRP02900
029100                                                                  HRP02910
029200*    COMMA-SEPARATED SYMPTOM LIST, BUILT BY 420/422.              HRP02920
029300       01  WS-DETAIL-SYMPTOM-LINE.                                HRP02930
029400           05  FILLER                  PIC X(03)  VALUE SPACES.   HRP02940
029500           05  FILLER                  PIC X(10)                  HRP02950
029600               VALUE "SYMPTOMS: ".                                HRP02960
029700           05  DS-SYMPTOM-LIST         PIC X(119).                HRP02970
029800                                                                  HRP02980
029900*    ONE LINE PER CANDIDATE DISEASE ON THE DETAIL REPORT.         HRP02990
030000       01  WS-DETAIL-RANK-LINE.                                   HRP03000
030100           05  FILLER                  PIC X(02)  VALUE SPACES.   HRP03010
030200           05  FILLER                  PIC X(05)  VALUE "RANK ".  HRP03020
030300           05  DR-RANK                 PIC 9(01).                 HRP03030
030400           05  FILLER                  PIC X(03)  VALUE SPACES.   HRP03040
030500           05  DR-DISEASE              PIC X(30).                 HRP03050
030600           05  FILLER                  PIC X(02)  VALUE SPACES.   HRP03060
030700           05  DR-PROBABILITY          PIC ZZ9.9.                 HRP03070
030800           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP03080
030900           05  FILLER                  PIC X(03)  VALUE "PCT".    HRP03090
031000           05  FILLER                  PIC X(80)  VALUE SPACES.   HRP03100
031100                                                                  HRP03110
031200*    ONE OF THE FOUR COUNSELING LINES 432 PRINTS PER CANDIDATE    HRP03120
031300*    DISEASE - LABEL PLUS FREE TEXT, REUSED FOR ALL FOUR.         HRP03130
031400       01  WS-DETAIL-INFO-LINE.                                   HRP03140
031500           05  FILLER                  PIC X(04)  VALUE SPACES.   HRP03150
031600           05  DI-LABEL                PIC X(14).                 HRP03160
031700           05  DI-TEXT                 PIC X(114).                HRP03170
031800                                                                  HRP03180
031900*    PRINTED WHEN THE CONTROL-CARD DIAGNOSIS ID IS NOT IN         HRP03190
032000*    WS-HEADER-TABLE AT ALL.                                      HRP03200
032100       01  WS-DETAIL-NOTFOUND-LINE.                               HRP03210
032200           05  FILLER                  PIC X(01)  VALUE SPACES.   HRP03220
032300           05  FILLER                  PIC X(11)                  HRP03230
032400               VALUE "DIAGNOSIS ".                                HRP03240
032500           05  NF-DETAIL-DIAG-ID       PIC ZZZZZ9.                HRP03250
032600           05  FILLER                  PIC X(12)                  HRP03260
032700               VALUE " NOT FOUND.".                               HRP03270
032800           05  FILLER                  PIC X(102)  VALUE SPACES.  HRP03280
032900                                                                  HRP03290
033000*    SPACER LINE BETWEEN DETAIL BLOCKS AND AT PAGE TOP - SEE      HRP03300
033100*    360-PAGE-BREAK.                                              HRP03310
033200       01  WS-BLANK-LINE            PIC X(132) VALUE SPACES.      HRP03320
033300                                                                  HRP03330
033400*    RUN-START, PRINT THE SUMMARY, PRINT THE DETAIL BLOCK IF      HRP03340
033500*    THE CONTROL CARD ASKED FOR ONE, LOG TOTALS, CLOSE DOWN.      HRP03350
033600       PROCEDURE DIVISION.                                        HRP03360
033700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                HRP03370
033800           PERFORM 300-PRINT-SUMMARY THRU 300-EXIT.               HRP03380
033900*    DETAIL IS OPTIONAL - ONLY RUN WHEN 070 FOUND A GOOD          HRP03390
034000*    CONTROL CARD.                                                HRP03400
034100           IF DETAIL-REQUESTED                                    HRP03410
034200               PERFORM 400-PRINT-DETAIL THRU 400-EXIT.            HRP03420
034300           PERFORM 900-CLEANUP THRU 900-EXIT.                     HRP03430
034400           PERFORM 700-CLOSE-FILES THRU 700-EXIT.                 HRP03440
034500           STOP RUN.                                              HRP03450
034600                                                                  HRP03460
034700*    OPENS FILES, ZEROES THE COUNTERS, STAMPS THE RUN DATE,       HRP03470
034800*    LOADS BOTH HISTORY TABLES, THEN READS THE CONTROL CARD.      HRP03480
034900       000-HOUSEKEEPING.                                          HRP03490
035000           PERFORM 800-OPEN-FILES THRU 800-EXIT.                  HRP03500
035100*    ZEROES THE COUNTERS, RESETS WS-LINES/WS-PAGES TO THEIR       HRP03510
035200*    VALUE CLAUSES TOO.                                           HRP03520
035300           INITIALIZE COUNTERS-AND-ACCUMULATORS.                  HRP03530
035400*    Y2K-SAFE RUN DATE - SEE CHANGE LOG 99/01/14.                 HRP03540
035500           ACCEPT WS-RUN-DATE-6 FROM DATE.                        HRP03550
035600           IF WS-RUN-YY < 50                                      HRP03560
035700               MOVE 20 TO WS-CENTURY                              HRP03570
035800           ELSE                                                   HRP03580
035900               MOVE 19 TO WS-CENTURY.                             HRP03590
036000*    BUILDS THE FOUR-DIGIT-YEAR RUN DATE FOR THE PAGE HEADER.     HRP03600
036100           STRING WS-CENTURY    DELIMITED BY SIZE                 HRP03610
036200               WS-RUN-YY     DELIMITED BY SIZE                    HRP03620
036300               WS-RUN-MM     DELIMITED BY SIZE                    HRP03630
036400               WS-RUN-DD     DELIMITED BY SIZE                    HRP03640
036500               INTO WS-RUN-DATE-8.                                HRP03650
036600*    PRIMING READ FOR THE LOAD LOOP BELOW - STANDARD PATTERN      HRP03660
036700*    FOR A PERFORM VARYING ... UNTIL EOF.                         HRP03670
036800           READ DIAGHDR-FILE INTO HDR-TAB-ROW (1)                 HRP03680
036900               AT END SET NO-MORE-HEADERS TO TRUE.                HRP03690
037000*    LOADS THE REST OF THE HEADER FILE, ROW 2 ONWARD.             HRP03700
037100           PERFORM 050-LOAD-HEADER-TABLE THRU 050-EXIT            HRP03710
037200               VARYING HDR-IDX FROM 1 BY 1                        HRP03720
037300               UNTIL NO-MORE-HEADERS.                             HRP03730
037400*    SAME PRIMING-READ PATTERN AS THE HEADER LOAD ABOVE.          HRP03740
037500           READ DIAGRES-FILE INTO RES-TAB-ROW (1)                 HRP03750
037600               AT END SET NO-MORE-RESULTS TO TRUE.                HRP03760
037700*    LOADS THE REST OF THE RESULT FILE, ROW 2 ONWARD.             HRP03770
037800           PERFORM 060-LOAD-RESULT-TABLE THRU 060-EXIT            HRP03780
037900               VARYING RES-IDX FROM 1 BY 1                        HRP03790
038000               UNTIL NO-MORE-RESULTS.                             HRP03800
038100           PERFORM 070-READ-CONTROL-CARD THRU 070-EXIT.           HRP03810
038200       000-EXIT.                                                  HRP03820
038300           EXIT.                                                  HRP03830
038400                                                                  HRP03840
038500*    ONE PASS PER DIAGHDR RECORD - LOADED SEQUENTIALLY, NO        HRP03850
038600*    SORT NEEDED SINCE SYMDIAG POSTS THESE DIAG-ID ASCENDING.     HRP03860
038700       050-LOAD-HEADER-TABLE.                                     HRP03870
038800           ADD 1 TO WS-HDR-COUNT.                                 HRP03880
038900           READ DIAGHDR-FILE INTO HDR-TAB-ROW (HDR-IDX + 1)       HRP03890
039000               AT END SET NO-MORE-HEADERS TO TRUE.                HRP03900
039100       050-EXIT.                                                  HRP03910
039200           EXIT.                                                  HRP03920
039300                                                                  HRP03930
039400*    SAME PATTERN AS 050, AGAINST THE DIAGRES FILE.               HRP03940
039500       060-LOAD-RESULT-TABLE.                                     HRP03950
039600           ADD 1 TO WS-RES-COUNT.                                 HRP03960
039700           READ DIAGRES-FILE INTO RES-TAB-ROW (RES-IDX + 1)       HRP03970
039800               AT END SET NO-MORE-RESULTS TO TRUE.                HRP03980
039900       060-EXIT.                                                  HRP03990
040000           EXIT.                                                  HRP04000
040100                                                                  HRP04010
040200*    CONTROL CARD IS OPTIONAL - A MISSING DECK (CTLFCD 35 FROM    HRP04020
040300*    800-OPEN-FILES) OR A BLANK RECORD MEANS A SUMMARY-ONLY RUN.  HRP04030
040400*    SEE CHANGE LOG 89/09/18, 02/10/15.                           HRP04040
040500       070-READ-CONTROL-CARD.                                     HRP04050
040600*    DEFAULT IS SUMMARY-ONLY UNLESS THE CARD BELOW PROVES         HRP04060
040700*    OTHERWISE.                                                   HRP04070
040800           SET NO-DETAIL-REQUEST TO TRUE.                         HRP04080
040900*    NO HISTCTL DECK AT ALL - FILE STATUS CAME BACK NON-ZERO      HRP04090
041000*    ON THE OPEN IN 800, SO THERE IS NOTHING TO READ.             HRP04100
041100           IF NOT CTL-OK                                          HRP04110
041200               GO TO 070-EXIT.                                    HRP04120
041300           READ HISTCTL-FILE INTO WS-DETAIL-DIAG-ID-X             HRP04130
041400               AT END MOVE SPACES TO WS-DETAIL-DIAG-ID-X.         HRP04140
041500*    A BLANK OR ZERO CARD MEANS SUMMARY-ONLY, SAME AS A           HRP04150
041600*    MISSING DECK - SEE CHANGE LOG 02/10/15.                      HRP04160
041700           IF WS-DETAIL-DIAG-ID-X IS NUMERIC AND                  HRP04170
041800               WS-DETAIL-DIAG-ID-X NOT = ZERO                     HRP04180
041900               SET DETAIL-REQUESTED TO TRUE.                      HRP04190
042000       070-EXIT.                                                  HRP04200
042100           EXIT.                                                  HRP04210
042200                                                                  HRP04220
042300*    SUMMARY REPORT - EVERY POSTED DIAGNOSIS, NEWEST FIRST, WITH  HRP04230
042400*    ITS TOP-RANKED DISEASE.  BACKWARD WALK OF WS-HEADER-TABLE -  HRP04240
042500*    SEE CHANGE LOG 88/01/23.                                     HRP04250
042600       300-PRINT-SUMMARY.                                         HRP04260
042700*    FIRST PAGE HEADER OF THE SUMMARY REPORT.                     HRP04270
042800           PERFORM 370-WRITE-PAGE-HDR THRU 370-EXIT.              HRP04280
042900*    COLUMN HEADINGS GO OUT ONCE, RIGHT UNDER THE PAGE HEADER.    HRP04290
043000           WRITE RPT-REC FROM WS-SUMM-COLHDR-LINE                 HRP04300
043100               AFTER ADVANCING 2.                                 HRP04310
043200           ADD 1 TO WS-LINES.                                     HRP04320
043300*    BACKWARD VARYING - HIGH DIAG-ID (NEWEST) TO LOW.             HRP04330
043400           PERFORM 310-PRINT-ONE-HEADER-ROW THRU 310-EXIT         HRP04340
043500               VARYING HDR-IDX FROM WS-HDR-COUNT BY -1            HRP04350
043600               UNTIL HDR-IDX < 1.                                 HRP04360
043700*    FOOTER LINE - HOW MANY DIAGNOSES ACTUALLY PRINTED, NOT       HRP04370
043800*    HOW MANY ROWS WERE IN THE TABLE.                             HRP04380
043900           MOVE SPACES TO WS-SUMM-TOTAL-LINE.                     HRP04390
044000           MOVE DIAGNOSES-LISTED TO TL-COUNT.                     HRP04400
044100           WRITE RPT-REC FROM WS-SUMM-TOTAL-LINE                  HRP04410
044200               AFTER ADVANCING 2.                                 HRP04420
044300       300-EXIT.                                                  HRP04430
044400           EXIT.                                                  HRP04440
044500                                                                  HRP04450
044600*    DRIVEN BACKWARD OVER WS-HEADER-TABLE BY 300, SO THE          HRP04460
044700*    NEWEST DIAGNOSIS PRINTS FIRST.                               HRP04470
044800       310-PRINT-ONE-HEADER-ROW.                                  HRP04480
044900           PERFORM 380-CHECK-PAGINATION THRU 380-EXIT.            HRP04490
045000           PERFORM 312-FIND-TOP-RESULT THRU 312-EXIT.             HRP04500
045100*    WS-SUMM-NOTFOUND-LINE COVERS A HEADER ROW WITH NO RESULT     HRP04510
045200*    ROW - GO TO 310-EXIT SKIPS THE NORMAL DETAIL LINE BELOW.     HRP04520
045300           IF MATCH-NOT-FOUND                                     HRP04530
045400               MOVE SPACES TO WS-SUMM-NOTFOUND-LINE               HRP04540
045500               MOVE HDR-TAB-DIAG-ID (HDR-IDX) TO NF-DIAG-ID       HRP04550
045600               WRITE RPT-REC FROM WS-SUMM-NOTFOUND-LINE           HRP04560
045700                   AFTER ADVANCING 1                              HRP04570
045800               ADD 1 TO WS-LINES                                  HRP04580
045900               GO TO 310-EXIT.                                    HRP04590
046000           MOVE SPACES TO WS-SUMM-DETAIL-LINE.                    HRP04600
046100           MOVE HDR-TAB-DIAG-ID (HDR-IDX) TO SL-DIAG-ID.          HRP04610
046200           MOVE HDR-TAB-DATE (HDR-IDX) TO SL-DATE.                HRP04620
046300           MOVE HDR-TAB-SYMPTOM-COUNT (HDR-IDX)                   HRP04630
046400               TO SL-SYMPTOM-COUNT.                               HRP04640
046500           MOVE RES-TAB-DISEASE (WS-TOP-RANK-IDX) TO SL-DISEASE.  HRP04650
046600           MOVE RES-TAB-PROBABILITY (WS-TOP-RANK-IDX)             HRP04660
046700               TO SL-PROBABILITY.                                 HRP04670
046800           WRITE RPT-REC FROM WS-SUMM-DETAIL-LINE                 HRP04680
046900               AFTER ADVANCING 1.                                 HRP04690
047000           ADD 1 TO WS-LINES.                                     HRP04700
047100           ADD 1 TO DIAGNOSES-LISTED.                             HRP04710
047200       310-EXIT.                                                  HRP04720
047300           EXIT.                                                  HRP04730
047400                                                                  HRP04740
047500*    RANK 1 FOR A DIAG-ID IS THE FIRST MATCHING ROW SYMDIAG       HRP04750
047600*    WROTE - NO NEED TO COMPARE PROBABILITIES, JUST TAKE IT.      HRP04760
047700       312-FIND-TOP-RESULT.                                       HRP04770
047800*    ASSUME NO MATCH UNTIL THE SEARCH BELOW PROVES OTHERWISE.     HRP04780
047900           SET MATCH-NOT-FOUND TO TRUE.                           HRP04790
048000           SET RES-IDX TO 1                                       HRP04800
048100*    LINEAR SCAN - THE RESULT TABLE IS NOT SORTED BY DIAG-ID.     HRP04810
048200           SEARCH RES-TAB-ROW                                     HRP04820
048300               AT END NEXT SENTENCE                               HRP04830
048400               WHEN RES-TAB-DIAG-ID (RES-IDX) =                   HRP04840
048500                   HDR-TAB-DIAG-ID (HDR-IDX)                      HRP04850
048600               SET MATCH-FOUND TO TRUE                            HRP04860
048700               SET WS-TOP-RANK-IDX TO RES-IDX.                    HRP04870
048800       312-EXIT.                                                  HRP04880
048900           EXIT.                                                  HRP04890
049000                                                                  HRP04900
049100*    PAGE CONTROL - SAME AFTER-ADVANCING-TOP-OF-FORM SKELETON     HRP04910
049200*    PATLIST USES FOR THE DAILY CHARGES LIST, RESTATED WITH THIS  HRP04920
049300*    PROGRAM'S OWN C01 NAME.                                      HRP04930
049400       360-PAGE-BREAK.                                            HRP04940
049500*    BLANK LINE BEFORE THE NEW PAGE HEADER.                       HRP04950
049600           WRITE RPT-REC FROM WS-BLANK-LINE.                      HRP04960
049700           PERFORM 370-WRITE-PAGE-HDR THRU 370-EXIT.              HRP04970
049800       360-EXIT.                                                  HRP04980
049900           EXIT.                                                  HRP04990
050000                                                                  HRP05000
050100*    ALSO RESETS WS-LINES SO 380-CHECK-PAGINATION STARTS          HRP05010
050200*    COUNTING FROM ZERO ON THE NEW PAGE.                          HRP05020
050300       370-WRITE-PAGE-HDR.                                        HRP05030
050400           MOVE SPACES TO WS-PAGE-HDR-LINE.                       HRP05040
050500           MOVE WS-RUN-DATE-8 TO PH-RUN-DATE.                     HRP05050
050600           MOVE WS-PAGES TO PH-PAGE-NBR.                          HRP05060
050700           WRITE RPT-REC FROM WS-PAGE-HDR-LINE                    HRP05070
050800               AFTER ADVANCING TOP-OF-FORM.                       HRP05080
050900           ADD 1 TO WS-PAGES.                                     HRP05090
051000           MOVE ZERO TO WS-LINES.                                 HRP05100
051100       370-EXIT.                                                  HRP05110
051200           EXIT.                                                  HRP05120
051300                                                                  HRP05130
051400*    SHARED BY BOTH REPORTS - BREAKS AT 50 LINES, SAME LIMIT      HRP05140
051500*    PATLIST USES ON THE DAILY CHARGES LIST.                      HRP05150
051600       380-CHECK-PAGINATION.                                      HRP05160
051700*    50 DETAIL LINES PER PAGE, SAME AS PATLIST.                   HRP05170
051800           IF WS-LINES > 50                                       HRP05180
051900               PERFORM 360-PAGE-BREAK THRU 360-EXIT.              HRP05190
052000       380-EXIT.                                                  HRP05200
052100           EXIT.                                                  HRP05210
052200                                                                  HRP05220
052300*    DETAIL REPORT - ONE DIAGNOSIS, ALL CANDIDATE RESULTS.  SEE   HRP05230
052400*    CHANGE LOG 89/09/18.                                         HRP05240
052500       400-PRINT-DETAIL.                                          HRP05250
052600           PERFORM 360-PAGE-BREAK THRU 360-EXIT.                  HRP05260
052700           PERFORM 410-FIND-HEADER-ROW THRU 410-EXIT.             HRP05270
052800           IF MATCH-NOT-FOUND                                     HRP05280
052900*    CONTROL CARD NAMED A DIAG-ID NOT IN THE TABLE AT ALL.        HRP05290
053000               MOVE SPACES TO WS-DETAIL-NOTFOUND-LINE             HRP05300
053100               MOVE WS-DETAIL-DIAG-ID TO NF-DETAIL-DIAG-ID        HRP05310
053200               WRITE RPT-REC FROM WS-DETAIL-NOTFOUND-LINE         HRP05320
053300                   AFTER ADVANCING 1                              HRP05330
053400               GO TO 400-EXIT.                                    HRP05340
053500           MOVE SPACES TO WS-DETAIL-HDR-LINE.                     HRP05350
053600           MOVE WS-DETAIL-DIAG-ID TO DH-DIAG-ID.                  HRP05360
053700           MOVE HDR-TAB-PAT-ID (WS-TOP-RANK-IDX) TO DH-PAT-ID.    HRP05370
053800           MOVE HDR-TAB-DATE (WS-TOP-RANK-IDX) TO DH-DATE.        HRP05380
053900           WRITE RPT-REC FROM WS-DETAIL-HDR-LINE                  HRP05390
054000               AFTER ADVANCING 1.                                 HRP05400
054100           MOVE SPACES TO WS-DETAIL-SYMPTOM-LINE.                 HRP05410
054200           PERFORM 420-PRINT-DETAIL-SYMPTOMS THRU 420-EXIT.       HRP05420
054300           WRITE RPT-REC FROM WS-DETAIL-SYMPTOM-LINE              HRP05430
054400               AFTER ADVANCING 1.                                 HRP05440
054500           WRITE RPT-REC FROM WS-BLANK-LINE.                      HRP05450
054600           PERFORM 430-PRINT-DETAIL-RESULTS THRU 430-EXIT         HRP05460
054700               VARYING RES-IDX FROM 1 BY 1                        HRP05470
054800               UNTIL RES-IDX > WS-RES-COUNT.                      HRP05480
054900       400-EXIT.                                                  HRP05490
055000           EXIT.                                                  HRP05500
055100                                                                  HRP05510
055200*    HEADER-TABLE ROWS ARE IN DIAG-ID ORDER, NOT KEYED, SO A PLAINHRP05520
055300*    SEARCH SUITS A ONE-SHOT CONTROL-CARD LOOKUP FINE.            HRP05530
055400       410-FIND-HEADER-ROW.                                       HRP05540
055500*    ASSUME NO MATCH UNTIL THE SEARCH BELOW PROVES OTHERWISE.     HRP05550
055600           SET MATCH-NOT-FOUND TO TRUE.                           HRP05560
055700           SET HDR-IDX TO 1                                       HRP05570
055800*    LINEAR SCAN - THE HEADER TABLE IS NOT KEYED ON DIAG-ID.      HRP05580
055900           SEARCH HDR-TAB-ROW                                     HRP05590
056000               AT END NEXT SENTENCE                               HRP05600
056100               WHEN HDR-TAB-DIAG-ID (HDR-IDX) = WS-DETAIL-DIAG-ID HRP05610
056200               SET MATCH-FOUND TO TRUE                            HRP05620
056300               SET WS-TOP-RANK-IDX TO HDR-IDX.                    HRP05630
056400       410-EXIT.                                                  HRP05640
056500           EXIT.                                                  HRP05650
056600                                                                  HRP05660
056700*    DRIVES 422 ONCE PER SYMPTOM SLOT ON THE MATCHED HEADER       HRP05670
056800*    ROW - RESETS THE STRING POINTER FIRST.                       HRP05680
056900       420-PRINT-DETAIL-SYMPTOMS.                                 HRP05690
057000           MOVE 1 TO WS-PTR.                                      HRP05700
057100           PERFORM 422-APPEND-ONE-DETAIL-SYMPTOM THRU 422-EXIT    HRP05710
057200               VARYING WS-SYM-SUB FROM 1 BY 1                     HRP05720
057300               UNTIL WS-SYM-SUB >                                 HRP05730
057400                   HDR-TAB-SYMPTOM-COUNT (WS-TOP-RANK-IDX).       HRP05740
057500       420-EXIT.                                                  HRP05750
057600           EXIT.                                                  HRP05760
057700                                                                  HRP05770
057800*    TRIMS TRAILING SPACES OFF ONE SYMPTOM NAME AND APPENDS IT    HRP05780
057900*    TO THE LIST, WITH A LEADING COMMA-SPACE AFTER THE FIRST.     HRP05790
058000       422-APPEND-ONE-DETAIL-SYMPTOM.                             HRP05800
058100           MOVE HDR-TAB-SYMPTOM (WS-TOP-RANK-IDX WS-SYM-SUB)      HRP05810
058200               TO WS-TRIM-SOURCE.                                 HRP05820
058300           PERFORM 296-FIND-TRIM-LENGTH THRU 296-EXIT.            HRP05830
058400*    FIRST SYMPTOM GOES IN WITH NO LEADING COMMA.                 HRP05840
058500           IF WS-SYM-SUB = 1                                      HRP05850
058600               STRING WS-TRIM-SOURCE (1:WS-TRIM-LENGTH)           HRP05860
058700                   DELIMITED BY SIZE                              HRP05870
058800                   INTO DS-SYMPTOM-LIST                           HRP05880
058900                   WITH POINTER WS-PTR                            HRP05890
059000               ELSE                                               HRP05900
059100               STRING ", "                 DELIMITED BY SIZE      HRP05910
059200                   WS-TRIM-SOURCE (1:WS-TRIM-LENGTH)              HRP05920
059300                   DELIMITED BY SIZE                              HRP05930
059400                   INTO DS-SYMPTOM-LIST                           HRP05940
059500                   WITH POINTER WS-PTR.                           HRP05950
059600           MOVE SPACES TO WS-TRIM-SOURCE.                         HRP05960
059700       422-EXIT.                                                  HRP05970
059800           EXIT.                                                  HRP05980
059900                                                                  HRP05990
060000*    GENERIC TRAILING-SPACE TRIM - SCANS BACKWARD FROM POSITION   HRP06000
060100*    30 TO THE FIRST NON-SPACE BYTE.  297 IS AN EMPTY BODY - THE  HRP06010
060200*    TEST IN THE PERFORM VARYING DOES ALL THE WORK, NOT FUNCTION  HRP06020
060300*    REVERSE OR FUNCTION TRIM.  SAME IDIOM AS SYMDIAG 296/297.    HRP06030
060400       296-FIND-TRIM-LENGTH.                                      HRP06040
060500           PERFORM 297-SCAN-TRIM-NOOP                             HRP06050
060600               VARYING WS-SCAN-POS FROM 30 BY -1                  HRP06060
060700               UNTIL WS-SCAN-POS < 1 OR                           HRP06070
060800               WS-TRIM-SOURCE (WS-SCAN-POS:1) NOT = SPACE.        HRP06080
060900           MOVE WS-SCAN-POS TO WS-TRIM-LENGTH.                    HRP06090
061000       296-EXIT.                                                  HRP06100
061100           EXIT.                                                  HRP06110
061200                                                                  HRP06120
061300*    EMPTY ON PURPOSE - SEE THE COMMENT ON 296 ABOVE.             HRP06130
061400       297-SCAN-TRIM-NOOP.                                        HRP06140
061500           CONTINUE.                                              HRP06150
061600                                                                  HRP06160
061700*    RESULT-TABLE ROWS FOR ONE DIAG-ID ARE ALREADY WRITTEN RANK   HRP06170
061800*    ASCENDING, SO THE FORWARD SCAN LISTS THEM HIGHEST-PROBABILITYHRP06180
061900*    FIRST WITHOUT RE-SEARCHING BY RANK - SEE CHANGE LOG 95/03/09.HRP06190
062000       430-PRINT-DETAIL-RESULTS.                                  HRP06200
062100*    SKIPS ANY ROW THAT DOES NOT BELONG TO THE REQUESTED          HRP06210
062200*    DIAGNOSIS - THE PERFORM VARYING IN 400 STILL WALKS THE       HRP06220
062300*    WHOLE TABLE, BUT MOST ROWS FALL OUT HERE.                    HRP06230
062400           IF RES-TAB-DIAG-ID (RES-IDX) NOT = WS-DETAIL-DIAG-ID   HRP06240
062500               GO TO 430-EXIT.                                    HRP06250
062600           PERFORM 380-CHECK-PAGINATION THRU 380-EXIT.            HRP06260
062700           MOVE SPACES TO WS-DETAIL-RANK-LINE.                    HRP06270
062800           MOVE RES-TAB-RANK (RES-IDX) TO DR-RANK.                HRP06280
062900           MOVE RES-TAB-DISEASE (RES-IDX) TO DR-DISEASE.          HRP06290
063000           MOVE RES-TAB-PROBABILITY (RES-IDX) TO DR-PROBABILITY.  HRP06300
063100           WRITE RPT-REC FROM WS-DETAIL-RANK-LINE                 HRP06310
063200               AFTER ADVANCING 1.                                 HRP06320
063300           ADD 1 TO WS-LINES.                                     HRP06330
063400           PERFORM 432-PRINT-ONE-INFO-LINE THRU 432-EXIT.         HRP06340
063500           WRITE RPT-REC FROM WS-BLANK-LINE.                      HRP06350
063600       430-EXIT.                                                  HRP06360
063700           EXIT.                                                  HRP06370
063800                                                                  HRP06380
063900*    FOUR FIXED COUNSELING LINES PER CANDIDATE DISEASE -          HRP06390
064000*    DESCRIPTION, PRECAUTIONS, DIET, WORKOUT AND MEDICATION ARE   HRP06400
064100*    ALREADY TRIMMED TO FIT THE FIELD WIDTHS SYMDIAG POSTED.      HRP06410
064200       432-PRINT-ONE-INFO-LINE.                                   HRP06420
064300           MOVE SPACES TO WS-DETAIL-INFO-LINE.                    HRP06430
064400           MOVE "DESCRIPTION:  " TO DI-LABEL.                     HRP06440
064500           MOVE RES-TAB-DESCRIPTION (RES-IDX) TO DI-TEXT.         HRP06450
064600           WRITE RPT-REC FROM WS-DETAIL-INFO-LINE                 HRP06460
064700               AFTER ADVANCING 1.                                 HRP06470
064800           MOVE "PRECAUTIONS:  " TO DI-LABEL.                     HRP06480
064900           MOVE RES-TAB-PRECAUTIONS (RES-IDX) TO DI-TEXT.         HRP06490
065000           WRITE RPT-REC FROM WS-DETAIL-INFO-LINE.                HRP06500
065100           MOVE "DIET:  " TO DI-LABEL.                            HRP06510
065200           MOVE RES-TAB-DIET (RES-IDX) TO DI-TEXT.                HRP06520
065300           WRITE RPT-REC FROM WS-DETAIL-INFO-LINE.                HRP06530
065400           MOVE "WORKOUT:  " TO DI-LABEL.                         HRP06540
065500           MOVE RES-TAB-WORKOUT (RES-IDX) TO DI-TEXT.             HRP06550
065600           WRITE RPT-REC FROM WS-DETAIL-INFO-LINE.                HRP06560
065700           MOVE "MEDICATION:  " TO DI-LABEL.                      HRP06570
065800           MOVE RES-TAB-MEDICATION (RES-IDX) TO DI-TEXT.          HRP06580
065900           WRITE RPT-REC FROM WS-DETAIL-INFO-LINE.                HRP06590
066000           ADD 4 TO WS-LINES.                                     HRP06600
066100       432-EXIT.                                                  HRP06610
066200           EXIT.                                                  HRP06620
066300                                                                  HRP06630
066400*    CLOSES THE THREE INPUT FILES AND THE REPORT FILE - SYSOUT    HRP06640
066500*    IS LEFT OPEN SINCE IT IS ONLY WRITTEN ON AN ABEND.           HRP06650
066600       700-CLOSE-FILES.                                           HRP06660
066700           CLOSE DIAGHDR-FILE DIAGRES-FILE HISTCTL-FILE           HRP06670
066800               RPTFILE-FILE.                                      HRP06680
066900       700-EXIT.                                                  HRP06690
067000           EXIT.                                                  HRP06700
067100                                                                  HRP06710
067200       800-OPEN-FILES.                                            HRP06720
067300*    CONTROL CARD IS OPTIONAL INPUT - A MISSING HISTCTL DECK (FILEHRP06730
067400*    STATUS 35) IS NOT AN ABEND, JUST A SUMMARY-ONLY RUN - THE    HRP06740
067500*    070-READ-CONTROL-CARD TEST ON CTL-OK CATCHES IT.             HRP06750
067600*    THREE INPUT FILES OPEN TOGETHER, THEN THE TWO OUTPUTS.       HRP06760
067700           OPEN INPUT  DIAGHDR-FILE DIAGRES-FILE HISTCTL-FILE.    HRP06770
067800           OPEN OUTPUT RPTFILE-FILE.                              HRP06780
067900           OPEN OUTPUT SYSOUT-FILE.                               HRP06790
068000       800-EXIT.                                                  HRP06800
068100           EXIT.                                                  HRP06810
068200                                                                  HRP06820
068300*    END-OF-JOB COUNTS - ECHOED TO THE CONSOLE FOR THE OPERATOR,  HRP06830
068400*    SAME HABIT AS SYMDIAG'S OWN 900-CLEANUP.                     HRP06840
068500       900-CLEANUP.                                               HRP06850
068600           DISPLAY "HISTRPT - HEADERS LOADED    " WS-HDR-COUNT    HRP06860
068700               UPON CONSOLE.                                      HRP06870
068800           DISPLAY "HISTRPT - RESULTS LOADED    " WS-RES-COUNT    HRP06880
068900               UPON CONSOLE.                                      HRP06890
069000           DISPLAY "HISTRPT - DIAGNOSES LISTED  " DIAGNOSES-LISTEDHRP06900
069100               UPON CONSOLE.                                      HRP06910
069200*    STAMPS THE TRACE FIELDS IN CASE 1000-ABEND-RTN IS ENTERED    HRP06920
069300*    LATER AND NEEDS A READABLE DUMP RECORD.                      HRP06930
069400           MOVE WS-HDR-COUNT TO WS-TRACE-HDR-COUNT.               HRP06940
069500           MOVE WS-RES-COUNT TO WS-TRACE-RES-COUNT.               HRP06950
069600       900-EXIT.                                                  HRP06960
069700           EXIT.                                                  HRP06970
069800                                                                  HRP06980
069900*    ABEND TRICK - WRITE THE TRACE RECORD TO SYSOUT, CLOSE WHAT   HRP06990
070000*    IS OPEN, TELL THE CONSOLE, THEN FORCE AN 0C7 SO THE DUMP     HRP07000
070100*    LANDS ON THE PARAGRAPH THAT DETECTED THE PROBLEM.            HRP07010
070200       1000-ABEND-RTN.                                            HRP07020
070300*    ZERO-VAL/ONE-VAL COME FROM ABENDREC - SAME DIVIDE-BY-ZERO    HRP07030
070400*    TRICK SYMDIAG USES TO FORCE A READABLE 0C7.                  HRP07040
070500           MOVE ZERO TO ZERO-VAL.                                 HRP07050
070600           MOVE 1 TO ONE-VAL.                                     HRP07060
070700           WRITE SYSOUT-REC FROM ABEND-REC.                       HRP07070
070800           PERFORM 700-CLOSE-FILES THRU 700-EXIT.                 HRP07080
070900           DISPLAY "HISTRPT - ABEND FORCED - SEE SYSOUT"          HRP07090
071000               UPON CONSOLE.                                      HRP07100
071100           DIVIDE ZERO-VAL INTO ONE-VAL.                          HRP07110
